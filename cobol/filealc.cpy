000100*================================================================*
000110* FILEALC  --  ALLOCATION-RECORD LAYOUT                 (001000)
000120*----------------------------------------------------------------*
000130* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000140* COPYBOOK:    ONE HOUR-SLOT / OPERATION ALLOCATION, WRITTEN BY
000150*              ORDSCHED TO ALLOCOUT IN ASCENDING (START-HOUR,
000160*              OPERATION-SEQUENCE) ORDER.  ZERO-QUANTITY SLOTS
000170*              ARE NEVER WRITTEN -- SEE RULE R9.
000180*----------------------------------------------------------------*
000190* REVISIONS:   DATE        BY    DESCRIPTION                    *
000200*              ----------  ----  -----------------------------  *
000210*              03/14/1986  WRH   ORIGINAL CUT.                   *
000220*================================================================*
000230 01  ALLOCATION-RECORD.
000240     05  ALC-ORDER-ID            PIC 9(006).
000250     05  ALC-START               PIC 9(010).
000260     05  ALC-END                 PIC 9(010).
000270     05  ALC-SHIFT               PIC X(005).
000280     05  ALC-OPERATION           PIC X(012).
000290     05  ALC-ALLOCATED           PIC 9(005).
000300     05  FILLER                  PIC X(010).
