000100*================================================================*
000110* FILEORD  --  ORDER-RECORD LAYOUT                      (001000)
000120*----------------------------------------------------------------*
000130* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000140* COPYBOOK:    ONE CUSTOMER ORDER, AS RECEIVED FROM THE ORDER
000150*              ENTRY FEED.  KEY IS ORD-ID.  ORD-OP (OCCURS 10)
000160*              CARRIES AN OPTIONAL PER-ORDER OPERATION-LIST
000170*              OVERRIDE -- SEE RULE R6 IN THE SCHEDULER.
000180*----------------------------------------------------------------*
000190* REVISIONS:   DATE        BY    DESCRIPTION                    *
000200*              ----------  ----  -----------------------------  *
000210*              03/14/1986  WRH   ORIGINAL CUT.                   *
000220*              09/02/1991  RLC   ADDED ORD-WORKSHOP FOR THE      *
000230*                                MULTI-PLANT ROLLOUT.            *
000240*              11/30/1998  KPB   Y2K - NO DATE FIELDS HERE ARE   *
000250*                                2-DIGIT YEAR; ORD-DUE-DATETIME  *
000260*                                AND ORD-START-DATETIME WERE     *
000270*                                ALREADY 4-DIGIT.  CONFIRMED OK. *
000280*================================================================*
000290 01  ORDER-RECORD.
000300     05  ORD-ID                  PIC 9(006).
000310     05  ORD-INTERNAL-MODEL      PIC X(020).
000320     05  ORD-LENGTH              PIC 9(004)V99.
000330     05  ORD-WIDTH               PIC 9(004)V99.
000340     05  ORD-THICKNESS           PIC 9(004)V99.
000350     05  ORD-QUANTITY            PIC 9(007).
000360     05  ORD-EST-YIELD           PIC 9(003)V99.
000370     05  ORD-DUE-DATETIME        PIC 9(010).
000380     05  ORD-START-DATETIME      PIC 9(010).
000390     05  ORD-WORKSHOP            PIC X(010).
000400     05  ORD-ORIG-LENGTH         PIC 9(004)V99.
000410     05  ORD-ORIG-WIDTH          PIC 9(004)V99.
000420     05  ORD-OP-COUNT            PIC 9(002).
000430     05  ORD-OP OCCURS 10 TIMES.
000440         10  ORD-OP-NAME         PIC X(012).
000450         10  ORD-OP-PPH          PIC 9(005).
000460     05  FILLER                  PIC X(009).
