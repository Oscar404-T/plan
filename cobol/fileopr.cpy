000100*================================================================*
000110* FILEOPR  --  OPERATION-RECORD LAYOUT                  (001000)
000120*----------------------------------------------------------------*
000130* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000140* COPYBOOK:    MASTER ROUTING TABLE, ONE RECORD PER MANUFACTURING
000150*              OPERATION (DISPENSE, CUT, EDGE-POLISH, ... PACK).
000160*              FILE ARRIVES SORTED ASCENDING ON OPR-SEQ; AT MOST
000170*              10 OPERATIONS IN THE ROUTING.  RECORD LENGTH IS
000180*              FIXED AT 49 BYTES.
000190*----------------------------------------------------------------*
000200* REVISIONS:   DATE        BY    DESCRIPTION                    *
000210*              ----------  ----  -----------------------------  *
000220*              03/14/1986  WRH   ORIGINAL CUT.                   *
000230*================================================================*
000240 01  OPERATION-RECORD.
000250     05  OPR-SEQ                 PIC 9(002).
000260     05  OPR-NAME                PIC X(012).
000270     05  OPR-DEFAULT-PPH         PIC 9(005).
000280     05  OPR-DESCRIPTION         PIC X(028).
000290     05  FILLER                  PIC X(002).
