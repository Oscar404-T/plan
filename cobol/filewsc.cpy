000100*================================================================*
000110* FILEWSC  --  WORKSHOP-CAPACITY-RECORD LAYOUT           (001000)
000120*----------------------------------------------------------------*
000130* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000140* COPYBOOK:    MACHINE-LEVEL CAPACITY REFERENCE DATA, KEYED BY
000150*              WORKSHOP AND ROUTING SEQUENCE.  LISTED BY WSCAPRPT
000160*              FOR THE PLANNERS; NOT READ BY THE SCHEDULE RUN.
000170*----------------------------------------------------------------*
000180* REVISIONS:   DATE        BY    DESCRIPTION                    *
000190*              ----------  ----  -----------------------------  *
000200*              09/02/1991  RLC   ORIGINAL CUT, MULTI-PLANT       *
000210*                                ROLLOUT.                       *
000220*================================================================*
000230 01  WORKSHOP-CAPACITY-RECORD.
000240     05  WCP-WORKSHOP            PIC X(010).
000250     05  WCP-OPERATION-SEQ       PIC 9(002).
000260     05  WCP-MACHINE-NAME        PIC X(020).
000270     05  WCP-MACHINE-COUNT       PIC 9(003).
000280     05  WCP-CYCLE-TIME          PIC 9(004)V99.
000290     05  WCP-CAPACITY-PER-HOUR   PIC 9(006)V99.
000300     05  FILLER                  PIC X(005).
