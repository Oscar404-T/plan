000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    FWDALLOC.
000130 AUTHOR.        R. L. CHEN.
000140 INSTALLATION.  GLASSCRAFT MFG CO - PLANT SYSTEMS GROUP.
000150 DATE-WRITTEN.  09/02/1991.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*----------------------------------------------------------------*
000190* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000200*
000210* PROGRAM:     FWDALLOC  -  FORWARD HOURLY ALLOCATOR, DIAGNOSTIC
000220*                           RUN
000230*
000240* PURPOSE:     SORTS THE ORDER FILE ASCENDING ON ORD-ID AND, FOR
000250*              EACH ORDER, WALKS THE HOURS FORWARD FROM THE
000260*              ORDER'S START TIME AGAINST THE SHIFT CAPACITY
000270*              TABLE ONLY -- NO PER-ORDER OR PER-OPERATION
000280*              OVERRIDE IS APPLIED.  PRINTS THE HOUR-BY-HOUR
000290*              SLOT LIST AND THE TOTAL ALLOCATED, WITH AN
000300*              UNDER-CAPACITY FLAG WHEN THE QUANTITY WAS NOT
000310*              FULLY PLACED BEFORE THE DUE HOUR.  THE SCHEDULING
000320*              DESK RUNS THIS AGAINST ORDSCHED'S SCHEDRPT OUTPUT
000330*              TO SPOT-CHECK THE FIRST-OPERATION ALLOCATION ON
000340*              SINGLE-OPERATION ORDERS.
000350*----------------------------------------------------------------*
000360* CHANGE LOG:
000370*   DATE        BY    TICKET   DESCRIPTION
000380*   ----------  ----  -------  ------------------------------
000390*   09/02/1991  RLC   N/A      ORIGINAL CUT.  RAN INTERACTIVELY
000400*                              OFF AN OPERATOR SCREEN PROMPT.
000410*   04/22/1994  KPB   PS-0331  ADDED THE UNDER-CAPACITY FLAG AND
000420*                              THE PER-ORDER TOTAL LINE.
000430*   11/30/1998  KPB   PS-0412  Y2K REVIEW.  ORD-DUE-DATETIME AND
000440*                              ORD-START-DATETIME ARE ALREADY
000450*                              4-DIGIT YEAR.  NO CHANGE NEEDED.
000460*   06/19/1999  KPB   PS-0415  Y2K - CONFIRMED 1911-BUMP-ONE-DAY
000470*                              ROLLS THE CENTURY CORRECTLY AT
000480*                              12/31/1999.
000490*   08/03/2001  DJT   PS-0458  DROPPED THE OPERATOR SCREEN PROMPT
000500*                              FOR SORT ORDER -- THIS RUN IS NOW
000510*                              SUBMITTED UNATTENDED IN THE NIGHT
000520*                              BATCH STREAM BEHIND ORDSCHED, SO
000530*                              THE SORT KEY IS FIXED ASCENDING
000540*                              ON ORD-ID.
000550*   05/14/2004  DJT   PS-0502  NONE -- REVIEWED WHEN THE MAX-CUTS
000560*                              BUG WAS FIXED IN ORDSCHED; THIS
000570*                              PROGRAM DOES NOT COMPUTE MAX-CUTS
000580*                              AND WAS NOT AFFECTED.
000590*   10/09/2009  MAS   PS-0561  WIDENED WR-DET-OPER SPACING TO
000600*                              MATCH THE NEW SCHEDULING DESK
000610*                              REPORT FORMAT.
000620*----------------------------------------------------------------*
000630*================================================================*
000640 ENVIRONMENT DIVISION.
000650*----------------------------------------------------------------*
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   IBM-370.
000680 OBJECT-COMPUTER.   IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
000720     UPSI-0 ON STATUS IS WS-TRACE-ON
000730            OFF STATUS IS WS-TRACE-OFF.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT ORDER-FILE ASSIGN TO ORDERS
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS FS-STAT.
000790
000800     SELECT CAPACITY-FILE ASSIGN TO CAPACITY
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS FS-STAT.
000830
000840     SELECT SORT-FILE ASSIGN TO SORTWK02.
000850
000860     SELECT FWD-SORTED ASSIGN TO FWDSORTD
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS FS-STAT.
000890
000900     SELECT REPORT-FILE ASSIGN TO FWDRPT
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS FS-STAT.
000930*================================================================*
000940 DATA DIVISION.
000950 FILE SECTION.
000960 FD  ORDER-FILE
000970     RECORDING MODE IS F.
000980 COPY FILEORD.
000990
001000 FD  CAPACITY-FILE
001010     RECORDING MODE IS F.
001020 COPY FILECAP.
001030
001040 SD  SORT-FILE.
001050 01  SD-RECORD.
001060     05  SD-ORD-ID               PIC 9(006).
001070     05  SD-ORD-INTERNAL-MODEL   PIC X(020).
001080     05  SD-ORD-LENGTH           PIC 9(004)V99.
001090     05  SD-ORD-WIDTH            PIC 9(004)V99.
001100     05  SD-ORD-THICKNESS        PIC 9(004)V99.
001110     05  SD-ORD-QUANTITY         PIC 9(007).
001120     05  SD-ORD-EST-YIELD        PIC 9(003)V99.
001130     05  SD-ORD-DUE-DATETIME     PIC 9(010).
001140     05  SD-ORD-START-DATETIME   PIC 9(010).
001150     05  SD-ORD-WORKSHOP         PIC X(010).
001160     05  SD-ORD-ORIG-LENGTH      PIC 9(004)V99.
001170     05  SD-ORD-ORIG-WIDTH       PIC 9(004)V99.
001180     05  SD-ORD-OP-COUNT         PIC 9(002).
001190     05  SD-ORD-OP OCCURS 10 TIMES.
001200         10  SD-ORD-OP-NAME      PIC X(012).
001210         10  SD-ORD-OP-PPH       PIC 9(005).
001220     05  FILLER                  PIC X(009).
001230
001240 FD  FWD-SORTED
001250     RECORDING MODE IS F.
001260 01  FA-RECORD.
001270     05  FA-ORD-ID               PIC 9(006).
001280     05  FA-ORD-INTERNAL-MODEL   PIC X(020).
001290     05  FA-ORD-LENGTH           PIC 9(004)V99.
001300     05  FA-ORD-WIDTH            PIC 9(004)V99.
001310     05  FA-ORD-THICKNESS        PIC 9(004)V99.
001320     05  FA-ORD-QUANTITY         PIC 9(007).
001330     05  FA-ORD-EST-YIELD        PIC 9(003)V99.
001340     05  FA-ORD-DUE-DATETIME     PIC 9(010).
001350     05  FA-ORD-START-DATETIME   PIC 9(010).
001360     05  FA-ORD-WORKSHOP         PIC X(010).
001370     05  FA-ORD-ORIG-LENGTH      PIC 9(004)V99.
001380     05  FA-ORD-ORIG-WIDTH       PIC 9(004)V99.
001390     05  FA-ORD-OP-COUNT         PIC 9(002).
001400     05  FA-ORD-OP OCCURS 10 TIMES.
001410         10  FA-ORD-OP-NAME      PIC X(012).
001420         10  FA-ORD-OP-PPH       PIC 9(005).
001430     05  FILLER                  PIC X(009).
001440
001450 01  FA-RECORD-ALT REDEFINES FA-RECORD.
001460     05  FA-FLAT-IMAGE            PIC X(279).
001470
001480 FD  REPORT-FILE
001490     RECORDING MODE IS F.
001500 01  REPORT-LINE                 PIC X(132).
001510*================================================================*
001520 WORKING-STORAGE SECTION.
001530*----------------------------------------------------------------*
001540* FILE STATUS -- SHARED BY ALL FOUR FILES.  ONLY ONE FILE IS
001550* EVER BEING READ OR WRITTEN AT A TIME IN THIS RUN.
001560*----------------------------------------------------------------*
001570 77  FS-STAT                 PIC 9(002) VALUE ZEROS.
001580     88  FS-OK                VALUE ZEROS.
001590     88  FS-EOF-STATUS        VALUE 10.
001600
001610 77  FS-EXIT                 PIC 9(002) VALUE ZEROS.
001620     88  FS-PROCESSA          VALUE ZERO.
001630     88  FS-TERMINA           VALUE 99.
001640
001650 77  WS-TRACE-COUNT           PIC 9(003) COMP VALUE ZERO.
001660
001670*----------------------------------------------------------------*
001680* SHIFT CAPACITY TABLE (AT MOST 2 ENTRIES -- DAY, NIGHT).
001690*----------------------------------------------------------------*
001700 01  WT-CAP-TABLE.
001710     05  WT-CAP-COUNT         PIC 9(002) COMP VALUE ZERO.
001720     05  WT-CAP-ENTRY OCCURS 2 TIMES.
001730         10  WT-CAP-SHIFT     PIC X(005).
001740         10  WT-CAP-PPH       PIC 9(005).
001750     05  FILLER               PIC X(004).
001760
001770 01  WT-SUBSCRIPTS.
001780     05  CAP-IDX              PIC 9(002) COMP VALUE ZERO.
001790     05  FILLER               PIC X(004).
001800
001810*----------------------------------------------------------------*
001820* DATE-TIME WORK AREA -- SAME BROKEN-OUT REDEFINES SCHEME AS
001830* ORDSCHED SO HOUR/DAY/MONTH/YEAR ARITHMETIC NEEDS NO INTRINSIC
001840* FUNCTIONS.  THE FLAT 10-DIGIT VALUE STILL COMPARES CORRECTLY
001850* AS A PLAIN NUMBER.
001860*----------------------------------------------------------------*
001870 01  WT-DATETIME-WORK         PIC 9(010).
001880 01  WT-DATETIME-PARTS REDEFINES WT-DATETIME-WORK.
001890     05  WT-DT-YYYY           PIC 9(004).
001900     05  WT-DT-MM             PIC 9(002).
001910     05  WT-DT-DD             PIC 9(002).
001920     05  WT-DT-HH             PIC 9(002).
001930
001940 01  WT-CUR-HOUR              PIC 9(010) VALUE ZERO.
001950 01  WT-CUR-HOUR-PARTS REDEFINES WT-CUR-HOUR.
001960     05  WT-CH-YYYY           PIC 9(004).
001970     05  WT-CH-MM             PIC 9(002).
001980     05  WT-CH-DD             PIC 9(002).
001990     05  WT-CH-HH             PIC 9(002).
002000
002010 01  WT-HOUR-ADD-INPUT        PIC 9(010) VALUE ZERO.
002020 01  WT-HOUR-ADD-OUTPUT       PIC 9(010) VALUE ZERO.
002030 01  WT-DAYS-THIS-MONTH       PIC 9(002) COMP VALUE ZERO.
002040 01  WT-LEAP-QUOT             PIC 9(006) COMP VALUE ZERO.
002050 01  WT-LEAP-REM              PIC 9(004) COMP VALUE ZERO.
002060 01  WT-SHIFT-OF-HOUR         PIC X(005) VALUE SPACES.
002070
002080 01  WT-MONTH-DAYS-TABLE.
002090     05  WT-MONTH-DAYS   PIC 9(002) COMP OCCURS 12 TIMES
002100                          VALUES 31 28 31 30 31 30
002110                                 31 31 30 31 30 31.
002120
002130*----------------------------------------------------------------*
002140* PER-ORDER FORWARD-ALLOCATION WORK AREA (SPEC UNIT U2).
002150*----------------------------------------------------------------*
002160 01  WT-ALLOC-WORK.
002170     05  WT-ORD-ID            PIC 9(006).
002180     05  WT-ORD-QTY           PIC 9(007).
002190     05  WT-ORD-DUE           PIC 9(010).
002200     05  WT-REMAINING         PIC 9(007) COMP.
002210     05  WT-ALLOC-THIS        PIC 9(005) COMP.
002220     05  WT-ORD-TOTAL-ALLOC   PIC 9(007) COMP.
002230     05  WT-SHIFT-CAP-RESULT  PIC 9(005) COMP.
002240     05  FILLER               PIC X(004).
002250
002260*----------------------------------------------------------------*
002270* GRAND TOTALS AND REPORT CONTROL COUNTERS.
002280*----------------------------------------------------------------*
002290 01  WT-COUNTERS.
002300     03  WT-CT-PAGE         PIC 9(003) COMP VALUE ZERO.
002310     03  WT-CT-LINES         PIC 9(002) COMP VALUE 99.
002320     03  WT-CT-READ          PIC 9(006) COMP VALUE ZERO.
002330
002340 01  WT-TOTALS.
002350     05  WT-TOT-ORDERS        PIC 9(007) COMP VALUE ZERO.
002360     05  WT-TOT-ALLOCATED     PIC 9(009) COMP VALUE ZERO.
002370     05  WT-TOT-SHORT         PIC 9(007) COMP VALUE ZERO.
002380
002390 01  WC-CONSTANTS.
002400     03  WC-LINES-PER-PAGE PIC 9(002) COMP VALUE 54.
002410
002420 01  WT-WORKAREA.
002430     03  WT-SYS-DATE.
002440         05  SYS-YR           PIC 9(002) VALUE ZEROS.
002450         05  SYS-MO           PIC 9(002) VALUE ZEROS.
002460         05  SYS-DA           PIC 9(002) VALUE ZEROS.
002510
002520*----------------------------------------------------------------*
002530* REPORT PRINT LINES.
002540*----------------------------------------------------------------*
002550 01  WR-CAB1.
002560     03  FILLER               PIC X(038) VALUE
002570         "GLASSCRAFT MFG CO - FORWARD ALLOC RUN".
002580     03  FILLER               PIC X(006) VALUE "DATE: ".
002590     03  WR-CAB-DATE.
002600         05  SYS-DA           PIC 9(002) VALUE ZEROS.
002610         05  FILLER           PIC X(001) VALUE "/".
002620         05  SYS-MO           PIC 9(002) VALUE ZEROS.
002630         05  FILLER           PIC X(001) VALUE "/".
002640         05  SYS-YR           PIC 9(002) VALUE ZEROS.
002650     03  FILLER               PIC X(079) VALUE SPACES.
002660
002670 01  WR-SEP1.
002680     03  FILLER               PIC X(095) VALUE ALL "-".
002690     03  FILLER               PIC X(037) VALUE SPACES.
002700
002710 01  WR-CAB3.
002720     03  FILLER               PIC X(033) VALUE
002730         "FORWARD HOURLY ALLOCATOR DIAG  ".
002740     03  FILLER               PIC X(011) VALUE "PAGE: ".
002750     03  WR-CAB-PAGE        PIC ZZ9 VALUE ZEROS.
002760     03  FILLER               PIC X(085) VALUE SPACES.
002770
002780 01  WR-CAB4.
002790     03  FILLER               PIC X(008) VALUE "ORDER   ".
002800     03  FILLER               PIC X(023) VALUE
002810         "HOUR SLOT             ".
002820     03  FILLER               PIC X(007) VALUE "SHIFT  ".
002830     03  FILLER               PIC X(012) VALUE "ALLOCATED   ".
002840     03  FILLER               PIC X(082) VALUE SPACES.
002850
002860 01  WR-DET1.
002870     03  WR-DET-ORDER         PIC 9(006).
002880     03  FILLER               PIC X(002) VALUE SPACES.
002890     03  WR-DET-HOUR          PIC 9(010).
002900     03  FILLER               PIC X(002) VALUE SPACES.
002910     03  WR-DET-SHIFT         PIC X(005).
002920     03  FILLER               PIC X(002) VALUE SPACES.
002930     03  WR-DET-ALLOC         PIC ZZZZ9.
002940     03  FILLER               PIC X(098) VALUE SPACES.
002950
002960 01  WR-TOT1.
002970     03  FILLER               PIC X(009) VALUE "  TOTAL ".
002980     03  WR-TOT-ORDER         PIC 9(006).
002990     03  FILLER               PIC X(010) VALUE "  REQD  ".
003000     03  WR-TOT-QTY           PIC ZZZZZZ9.
003010     03  FILLER               PIC X(010) VALUE " ALLOC ".
003020     03  WR-TOT-ALLOC         PIC ZZZZZZ9.
003030     03  FILLER               PIC X(006) VALUE SPACES.
003040     03  WR-TOT-FLAG          PIC X(013) VALUE SPACES.
003050     03  FILLER               PIC X(063) VALUE SPACES.
003060
003070 01  WR-GRAND1.
003080     03  FILLER               PIC X(018) VALUE
003090         "ORDERS PROCESSED ".
003100     03  WR-GT-ORDERS         PIC ZZZZZZ9.
003110     03  FILLER               PIC X(006) VALUE SPACES.
003120     03  FILLER               PIC X(018) VALUE
003130         "PIECES ALLOCATED ".
003140     03  WR-GT-ALLOC          PIC ZZZZZZZZ9.
003150     03  FILLER               PIC X(006) VALUE SPACES.
003160     03  FILLER               PIC X(020) VALUE
003170         "ORDERS SHORT      ".
003180     03  WR-GT-SHORT          PIC ZZZZZZ9.
003190     03  FILLER               PIC X(028) VALUE SPACES.
003200*================================================================*
003210 PROCEDURE DIVISION.
003220*----------------------------------------------------------------*
003230* 0000-CONTROLE -- MAIN CONTROL.
003240*----------------------------------------------------------------*
003250 0000-CONTROLE.
003260     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003270     PERFORM 2000-PROCESS-ORDER THRU 2000-EXIT
003280         UNTIL FS-TERMINA.
003290     PERFORM 8000-FINALIZE THRU 8000-EXIT.
003300     STOP RUN.
003310
003320*----------------------------------------------------------------*
003330* 1000-INITIALIZE -- OPENS THE CAPACITY FILE AND LOADS THE SHIFT
003340* TABLE, SORTS THE ORDER FILE ASCENDING ON ORD-ID (SEE THE
003350* 08/03/2001 CHANGE LOG ENTRY -- THIS WAS ONCE AN OPERATOR-
003360* SELECTED SORT ORDER), THEN PRIMES THE READ-AHEAD.
003370*----------------------------------------------------------------*
003380 1000-INITIALIZE SECTION.
003390 1000-START.
003400     OPEN INPUT CAPACITY-FILE.
003410     PERFORM 1100-LOAD-CAPACITY THRU 1100-EXIT.
003420     CLOSE CAPACITY-FILE.
003430
003440     SORT SORT-FILE
003450         ON ASCENDING KEY SD-ORD-ID
003460         USING  ORDER-FILE
003470         GIVING FWD-SORTED.
003480
003490     OPEN INPUT  FWD-SORTED.
003500     OPEN OUTPUT REPORT-FILE.
003510     MOVE ZEROS TO FS-EXIT.
003520     READ FWD-SORTED
003530         AT END MOVE 99 TO FS-EXIT.
003540 1000-EXIT.
003550     EXIT.
003560
003570*----------------------------------------------------------------*
003580* 1100-LOAD-CAPACITY -- AT MOST TWO RECORDS ARE EXPECTED; IF THE
003590* FILE IS EMPTY THE TABLE STAYS AT ZERO AND 1901-CAPACITY-FOR-
003600* SHIFT SUPPLIES THE 10 PIECES/HOUR FLOOR.
003610*----------------------------------------------------------------*
003620 1100-LOAD-CAPACITY SECTION.
003630 1100-START.
003640     MOVE ZEROS TO FS-EXIT.
003650     READ CAPACITY-FILE
003660         AT END MOVE 99 TO FS-EXIT.
003670     PERFORM 1110-STORE-CAPACITY THRU 1110-EXIT
003680         UNTIL FS-TERMINA.
003690 1100-EXIT.
003700     EXIT.
003710
003720 1110-STORE-CAPACITY.
003730     ADD 1 TO WT-CAP-COUNT.
003740     MOVE WT-CAP-COUNT TO CAP-IDX.
003750     MOVE CAP-SHIFT           TO WT-CAP-SHIFT (CAP-IDX).
003760     MOVE CAP-PIECES-PER-HOUR TO WT-CAP-PPH   (CAP-IDX).
003770     READ CAPACITY-FILE
003780         AT END MOVE 99 TO FS-EXIT.
003790 1110-EXIT.
003800     EXIT.
003810
003820*----------------------------------------------------------------*
003830* 2000-PROCESS-ORDER -- ONE ORDER PER ITERATION.  RUNS THE FORWARD
003840* ALLOCATOR (SPEC UNIT U2) AND PRINTS THE HOUR-SLOT LIST AND THE
003850* PER-ORDER TOTAL LINE.
003860*----------------------------------------------------------------*
003870 2000-PROCESS-ORDER SECTION.
003880 2000-START.
003890     IF WT-CT-LINES > WC-LINES-PER-PAGE
003900         PERFORM 1400-PRINT-TITLE THRU 1400-EXIT
003910     END-IF.
003920
003930     MOVE FA-ORD-ID             TO WT-ORD-ID.
003940     MOVE FA-ORD-QUANTITY       TO WT-ORD-QTY.
003950     MOVE FA-ORD-DUE-DATETIME   TO WT-ORD-DUE.
003960     MOVE FA-ORD-START-DATETIME TO WT-CUR-HOUR.
003970     MOVE FA-ORD-QUANTITY       TO WT-REMAINING.
003980     MOVE ZERO                  TO WT-ORD-TOTAL-ALLOC.
003990
004000     PERFORM 2300-FORWARD-HOUR THRU 2300-EXIT
004010         UNTIL WT-CUR-HOUR NOT < WT-ORD-DUE
004020            OR WT-REMAINING = ZERO.
004030
004040     PERFORM 2400-PRINT-ORDER-TOTAL THRU 2400-EXIT.
004050
004060     ADD 1 TO WT-TOT-ORDERS.
004070     ADD WT-ORD-TOTAL-ALLOC TO WT-TOT-ALLOCATED.
004080     IF WT-REMAINING NOT = ZERO
004090         ADD 1 TO WT-TOT-SHORT
004100     END-IF.
004110
004120     READ FWD-SORTED
004130         AT END MOVE 99 TO FS-EXIT.
004140 2000-EXIT.
004150     EXIT.
004160
004170*----------------------------------------------------------------*
004180* 2300-FORWARD-HOUR -- ONE HOUR OF THE U2 WALK.  ALLOCATES
004190* MIN(SHIFT-CAPACITY, REMAINING); ZERO-ALLOCATION HOURS ARE
004200* NEVER PRINTED (RULE R9); THE CURSOR ALWAYS ADVANCES.
004210*----------------------------------------------------------------*
004220 2300-FORWARD-HOUR SECTION.
004230 2300-START.
004240     PERFORM 1900-SHIFT-OF-HOUR THRU 1900-EXIT.
004250     PERFORM 1901-CAPACITY-FOR-SHIFT THRU 1901-EXIT.
004260
004270     IF WT-SHIFT-CAP-RESULT < WT-REMAINING
004280         MOVE WT-SHIFT-CAP-RESULT TO WT-ALLOC-THIS
004290     ELSE
004300         MOVE WT-REMAINING TO WT-ALLOC-THIS
004310     END-IF.
004320
004330     IF WT-ALLOC-THIS > ZERO
004340         MOVE WT-ORD-ID       TO WR-DET-ORDER
004350         MOVE WT-CUR-HOUR     TO WR-DET-HOUR
004360         MOVE WT-SHIFT-OF-HOUR TO WR-DET-SHIFT
004370         MOVE WT-ALLOC-THIS   TO WR-DET-ALLOC
004380         WRITE REPORT-LINE FROM WR-DET1
004390         ADD 1 TO WT-CT-LINES
004400         SUBTRACT WT-ALLOC-THIS FROM WT-REMAINING
004410         ADD WT-ALLOC-THIS TO WT-ORD-TOTAL-ALLOC
004420     END-IF.
004430
004440     MOVE WT-CUR-HOUR TO WT-HOUR-ADD-INPUT.
004450     PERFORM 1910-BUMP-ONE-HOUR THRU 1910-EXIT.
004460     MOVE WT-HOUR-ADD-OUTPUT TO WT-CUR-HOUR.
004470 2300-EXIT.
004480     EXIT.
004490
004500*----------------------------------------------------------------*
004510* 2400-PRINT-ORDER-TOTAL -- PER-ORDER TOTAL/FLAG LINE.
004520*----------------------------------------------------------------*
004530 2400-PRINT-ORDER-TOTAL SECTION.
004540 2400-START.
004550     MOVE WT-ORD-ID          TO WR-TOT-ORDER.
004560     MOVE WT-ORD-QTY         TO WR-TOT-QTY.
004570     MOVE WT-ORD-TOTAL-ALLOC TO WR-TOT-ALLOC.
004580     IF WT-REMAINING = ZERO
004590         MOVE "ON TIME      " TO WR-TOT-FLAG
004600     ELSE
004610         MOVE "UNDER CAPACITY" TO WR-TOT-FLAG
004620     END-IF.
004630     WRITE REPORT-LINE FROM WR-TOT1.
004640     MOVE SPACES TO REPORT-LINE.
004650     WRITE REPORT-LINE.
004660     ADD 2 TO WT-CT-LINES.
004670 2400-EXIT.
004680     EXIT.
004690
004700*----------------------------------------------------------------*
004710* 1900-SHIFT-OF-HOUR -- RULE R5.  CLASSIFIES WT-CUR-HOUR AS DAY
004720* SHIFT (08:00-18:59) OR NIGHT SHIFT (19:00-07:59).
004730*----------------------------------------------------------------*
004740 1900-SHIFT-OF-HOUR SECTION.
004750 1900-START.
004760     MOVE WT-CUR-HOUR TO WT-DATETIME-WORK.
004770     IF WT-DT-HH IS WS-NUMERIC-CLASS
004780         IF WT-DT-HH >= 8 AND WT-DT-HH < 19
004790             MOVE "DAY  " TO WT-SHIFT-OF-HOUR
004800         ELSE
004810             MOVE "NIGHT" TO WT-SHIFT-OF-HOUR
004820         END-IF
004830     ELSE
004840         MOVE "NIGHT" TO WT-SHIFT-OF-HOUR
004850     END-IF.
004860 1900-EXIT.
004870     EXIT.
004880
004890*----------------------------------------------------------------*
004900* 1901-CAPACITY-FOR-SHIFT -- LOOKS UP WT-SHIFT-OF-HOUR IN THE
004910* CAPACITY TABLE; DEFAULTS TO 10 PIECES/HOUR WHEN NOT FOUND.
004920* THIS PROGRAM NEVER APPLIES A PER-ORDER OR PER-OPERATION
004930* OVERRIDE -- THAT IS WHAT MAKES IT A SHIFT-ONLY DIAGNOSTIC OF
004940* THE FULL RULE R6 LOOKUP IN ORDSCHED.
004950*----------------------------------------------------------------*
004960 1901-CAPACITY-FOR-SHIFT SECTION.
004970 1901-START.
004980     MOVE 10 TO WT-SHIFT-CAP-RESULT.
004990     PERFORM 1902-SCAN-CAP-TABLE THRU 1902-EXIT
005000         VARYING CAP-IDX FROM 1 BY 1
005010         UNTIL CAP-IDX > WT-CAP-COUNT.
005020 1901-EXIT.
005030     EXIT.
005040
005050 1902-SCAN-CAP-TABLE.
005060     IF WT-CAP-SHIFT (CAP-IDX) = WT-SHIFT-OF-HOUR
005070         MOVE WT-CAP-PPH (CAP-IDX) TO WT-SHIFT-CAP-RESULT
005080     END-IF.
005090 1902-EXIT.
005100     EXIT.
005110
005120*----------------------------------------------------------------*
005130* 1910-BUMP-ONE-HOUR -- ADDS ONE HOUR TO WT-HOUR-ADD-INPUT,
005140* RESULT IN WT-HOUR-ADD-OUTPUT, ROLLING DAY/MONTH/YEAR AS NEEDED.
005150*----------------------------------------------------------------*
005160 1910-BUMP-ONE-HOUR SECTION.
005170 1910-START.
005180     MOVE WT-HOUR-ADD-INPUT TO WT-DATETIME-WORK.
005190     ADD 1 TO WT-DT-HH.
005200     IF WT-DT-HH > 23
005210         MOVE 0 TO WT-DT-HH
005220         PERFORM 1911-BUMP-ONE-DAY THRU 1911-EXIT
005230     END-IF.
005240     MOVE WT-DATETIME-WORK TO WT-HOUR-ADD-OUTPUT.
005250 1910-EXIT.
005260     EXIT.
005270
005280 1911-BUMP-ONE-DAY SECTION.
005290 1911-START.
005300     ADD 1 TO WT-DT-DD.
005310     PERFORM 1912-DAYS-IN-MONTH THRU 1912-EXIT.
005320     IF WT-DT-DD > WT-DAYS-THIS-MONTH
005330         MOVE 1 TO WT-DT-DD
005340         ADD 1 TO WT-DT-MM
005350         IF WT-DT-MM > 12
005360             MOVE 1 TO WT-DT-MM
005370             ADD 1 TO WT-DT-YYYY
005380         END-IF
005390     END-IF.
005400 1911-EXIT.
005410     EXIT.
005420
005430 1912-DAYS-IN-MONTH SECTION.
005440 1912-START.
005450     MOVE WT-MONTH-DAYS (WT-DT-MM) TO WT-DAYS-THIS-MONTH.
005460     IF WT-DT-MM = 2
005470         PERFORM 1913-CHECK-LEAP-YEAR THRU 1913-EXIT
005480     END-IF.
005490 1912-EXIT.
005500     EXIT.
005510
005520*----------------------------------------------------------------*
005530* 1913-CHECK-LEAP-YEAR -- STANDARD DIV-4 / DIV-100 / DIV-400
005540* TEST.  REVIEWED 11/30/1998 KPB FOR Y2K; NO CHANGE REQUIRED.
005550*----------------------------------------------------------------*
005560 1913-CHECK-LEAP-YEAR SECTION.
005570 1913-START.
005580     DIVIDE WT-DT-YYYY BY 4 GIVING WT-LEAP-QUOT
005590         REMAINDER WT-LEAP-REM.
005600     IF WT-LEAP-REM = ZERO
005610         DIVIDE WT-DT-YYYY BY 100 GIVING WT-LEAP-QUOT
005620             REMAINDER WT-LEAP-REM
005630         IF WT-LEAP-REM NOT = ZERO
005640             MOVE 29 TO WT-DAYS-THIS-MONTH
005650         ELSE
005660             DIVIDE WT-DT-YYYY BY 400 GIVING WT-LEAP-QUOT
005670                 REMAINDER WT-LEAP-REM
005680             IF WT-LEAP-REM = ZERO
005690                 MOVE 29 TO WT-DAYS-THIS-MONTH
005700             END-IF
005710         END-IF
005720     END-IF.
005730 1913-EXIT.
005740     EXIT.
005750
005760*----------------------------------------------------------------*
005770* 1400-PRINT-TITLE -- PAGE HEADER, SAME PAGE-BREAK LOGIC
005780* THE SHOP USES ON ITS OTHER SORT/PRINT REPORT RUNS.
005790*----------------------------------------------------------------*
005800 1400-PRINT-TITLE SECTION.
005810 1400-START.
005820     ACCEPT WT-SYS-DATE FROM DATE.
005830     ADD 1 TO WT-CT-PAGE.
005840     MOVE CORR WT-SYS-DATE TO WR-CAB-DATE.
005850     MOVE WT-CT-PAGE TO WR-CAB-PAGE.
005860     WRITE REPORT-LINE FROM WR-CAB1.
005870     WRITE REPORT-LINE FROM WR-CAB3.
005880     WRITE REPORT-LINE FROM WR-SEP1.
005890     WRITE REPORT-LINE FROM WR-CAB4.
005900     WRITE REPORT-LINE FROM WR-SEP1.
005910     MOVE 6 TO WT-CT-LINES.
005920 1400-EXIT.
005930     EXIT.
005940
005950*----------------------------------------------------------------*
005960* 8000-FINALIZE -- PRINTS THE GRAND TOTAL LINE AND CLOSES FILES.
005970*----------------------------------------------------------------*
005980 8000-FINALIZE SECTION.
005990 8000-START.
006000     MOVE WT-TOT-ORDERS    TO WR-GT-ORDERS.
006010     MOVE WT-TOT-ALLOCATED TO WR-GT-ALLOC.
006020     MOVE WT-TOT-SHORT     TO WR-GT-SHORT.
006030     WRITE REPORT-LINE FROM WR-SEP1.
006040     WRITE REPORT-LINE FROM WR-GRAND1.
006050     CLOSE FWD-SORTED REPORT-FILE.
006060 8000-EXIT.
006070     EXIT.
