000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    ORDSCHED.
000130 AUTHOR.        W. R. HARGROVE.
000140 INSTALLATION.  GLASSCRAFT MFG CO - PLANT SYSTEMS GROUP.
000150 DATE-WRITTEN.  03/14/1986.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*----------------------------------------------------------------*
000190* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000200*
000210* PROGRAM:     ORDSCHED  -  MAIN ORDER SCHEDULING RUN
000220*
000230* PURPOSE:     READS THE SHIFT CAPACITY TABLE, THE OPERATION
000240*              ROUTING TABLE, AND THE ORDER FILE.  FOR EACH
000250*              ORDER, SIZES THE CUT (INPUT SHEET COUNT, CUT
000260*              DIAGONAL, MAX CUTS PER SHEET, MAX LAYERS PER
000270*              STACK), WALKS THE ORDER HOUR-BY-HOUR THROUGH
000280*              THE OPERATION ROUTING, WRITES THE DETAIL
000290*              ALLOCATION RECORDS AND THE PER-ORDER SUMMARY,
000300*              THEN PRINTS THE SCHEDULE REPORT AND THE FINAL
000310*              CONTROL TOTALS.
000320*----------------------------------------------------------------*
000330* CHANGE LOG:
000340*   DATE        BY    TICKET   DESCRIPTION
000350*   ----------  ----  -------  ------------------------------
000360*   03/14/1986  WRH   N/A      ORIGINAL CUT.  SINGLE-SHIFT
000370*                              CAPACITY ONLY, NO WORKSHOP
000380*                              OVERRIDE TABLE.
000390*   07/02/1987  WRH   PS-0118  ADDED MAX-CUTS AND MAX-LAYERS
000400*                              CALCULATIONS PER ENGINEERING
000410*                              REQUEST FROM THE CUTTING SHOP.
000420*   09/02/1991  RLC   PS-0261  ADDED NIGHT SHIFT CAPACITY
000430*                              LOOKUP AND ORD-WORKSHOP FOR THE
000440*                              MULTI-PLANT ROLLOUT.
000450*   02/11/1993  RLC   PS-0299  FIXED PIPELINE LAG BUG -- STAGE
000460*                              N WAS SEEING STAGE N-1 OUTPUT
000470*                              FROM THE SAME HOUR.  ADDED THE
000480*                              HOUR-END PROMOTION STEP.
000490*   04/22/1994  KPB   PS-0330  ADDED SUM-NOTE ON SUMMARYOUT TO
000500*                              EXPLAIN UNDER-CAPACITY ORDERS
000510*                              TO THE SCHEDULING DESK.
000520*   11/30/1998  KPB   PS-0412  Y2K REVIEW.  ORD-DUE-DATETIME,
000530*                              ORD-START-DATETIME AND ALL
000540*                              WORKING DATE-TIME FIELDS ARE
000550*                              ALREADY 4-DIGIT YEAR (YYYY).
000560*                              NO CENTURY WINDOW LOGIC NEEDED.
000570*                              LEAP YEAR TABLE VERIFIED THROUGH
000580*                              2096.
000590*   06/19/1999  KPB   PS-0415  Y2K - CONFIRMED 1920-ADD-N-HOURS
000600*                              AND 1911-BUMP-ONE-DAY ROLL THE
000610*                              CENTURY CORRECTLY AT 12/31/1999.
000620*   08/03/2001  DJT   PS-0458  ADDED GRAND TOTAL ON-TIME COUNT
000630*                              TO THE FINAL REPORT PAGE PER
000640*                              PLANT MANAGER REQUEST.
000650*   05/14/2004  DJT   PS-0502  CORRECTED MAX-CUTS ROTATED-SHEET
000660*                              CALCULATION -- WAS COMPARING THE
000670*                              WRONG PAIR OF DIMENSIONS.
000680*   10/09/2009  MAS   PS-0561  MINOR - SUM-NOTE TEXT WIDENED
000690*                              WORDING FOR THE NEW SCHEDULING
000700*                              DESK FORMAT.
000710*----------------------------------------------------------------*
000720*================================================================*
000730 ENVIRONMENT DIVISION.
000740*----------------------------------------------------------------*
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.   IBM-370.
000770 OBJECT-COMPUTER.   IBM-370.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
000810     UPSI-0 ON STATUS IS WS-TRACE-ON
000820            OFF STATUS IS WS-TRACE-OFF.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT CAPACITY-FILE ASSIGN TO CAPACITY
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS FS-STAT.
000880
000890     SELECT OPERATION-FILE ASSIGN TO OPERATNS
000900         ORGANIZATION IS SEQUENTIAL
000910         FILE STATUS IS FS-STAT.
000920
000930     SELECT ORDER-FILE ASSIGN TO ORDERS
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS IS FS-STAT.
000960
000970     SELECT ALLOC-FILE ASSIGN TO ALLOCOUT
000980         ORGANIZATION IS SEQUENTIAL
000990         FILE STATUS IS FS-STAT.
001000
001010     SELECT SUMMARY-FILE ASSIGN TO SUMRYOUT
001020         ORGANIZATION IS SEQUENTIAL
001030         FILE STATUS IS FS-STAT.
001040
001050     SELECT SCHED-RPT-FILE ASSIGN TO SCHEDRPT
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS FS-STAT.
001080*================================================================*
001090 DATA DIVISION.
001100 FILE SECTION.
001110 FD  CAPACITY-FILE
001120     RECORDING MODE IS F.
001130 COPY FILECAP.
001140
001150 FD  OPERATION-FILE
001160     RECORDING MODE IS F.
001170 COPY FILEOPR.
001180
001190 FD  ORDER-FILE
001200     RECORDING MODE IS F.
001210 COPY FILEORD.
001220
001230 FD  ALLOC-FILE
001240     RECORDING MODE IS F.
001250 COPY FILEALC.
001260
001270 FD  SUMMARY-FILE
001280     RECORDING MODE IS F.
001290 COPY FILESUM.
001300
001310 FD  SCHED-RPT-FILE
001320     RECORDING MODE IS F.
001330 01  SCHED-RPT-LINE          PIC X(132).
001340*================================================================*
001350 WORKING-STORAGE SECTION.
001360*----------------------------------------------------------------*
001370* FILE STATUS AND LOOP-CONTROL SWITCHES.  FS-STAT IS SHARED BY
001380* ALL SIX FILES -- ONLY ONE FILE IS EVER BEING READ OR WRITTEN
001390* AT A TIME IN THIS RUN, SO ONE STATUS FIELD IS ENOUGH; SAME
001400* IDIOM THE SHOP USES ON ITS OTHER SINGLE-STREAM BATCH RUNS.
001410*----------------------------------------------------------------*
001420 77  FS-STAT                 PIC 9(002) VALUE ZEROS.
001430     88  FS-OK                VALUE ZEROS.
001440     88  FS-EOF-STATUS        VALUE 10.
001450
001460 77  FS-EXIT                 PIC 9(002) VALUE ZEROS.
001470     88  FS-PROCESSA          VALUE ZERO.
001480     88  FS-TERMINA           VALUE 99.
001490
001500 77  WS-TRACE-COUNT           PIC 9(003) COMP VALUE ZERO.
001510
001520*----------------------------------------------------------------*
001530* SHIFT CAPACITY TABLE (AT MOST 2 ENTRIES -- DAY, NIGHT).
001540*----------------------------------------------------------------*
001550 01  WT-CAP-TABLE.
001560     05  WT-CAP-COUNT         PIC 9(002) COMP VALUE ZERO.
001570     05  WT-CAP-ENTRY OCCURS 2 TIMES.
001580         10  WT-CAP-SHIFT     PIC X(005).
001590         10  WT-CAP-PPH       PIC 9(005).
001600     05  FILLER               PIC X(004).
001610
001620*----------------------------------------------------------------*
001630* MASTER OPERATION ROUTING TABLE (AT MOST 10 OPERATIONS).
001640*----------------------------------------------------------------*
001650 01  WT-OPR-TABLE.
001660     05  WT-OPR-COUNT         PIC 9(002) COMP VALUE ZERO.
001670     05  WT-OPR-ENTRY OCCURS 10 TIMES.
001680         10  WT-OPR-NAME      PIC X(012).
001690         10  WT-OPR-PPH       PIC 9(005).
001700     05  FILLER               PIC X(004).
001710
001720*----------------------------------------------------------------*
001730* EFFECTIVE OPERATION LIST FOR THE ORDER CURRENTLY BEING SIZED --
001740* EITHER THE ORDER'S OWN ORD-OP OVERRIDE LIST OR A COPY OF THE
001750* MASTER ROUTING TABLE.  TWIN COUNTERS WT-PROCESSED/WT-FINISHED
001760* CARRY THE RUNNING PIPELINE STATE ACROSS THE HOUR LOOP (RULE R7).
001770*----------------------------------------------------------------*
001780 01  WT-OPL-TABLE.
001790     05  WT-OPL-COUNT         PIC 9(002) COMP VALUE ZERO.
001800     05  WT-OPL-ENTRY OCCURS 10 TIMES.
001810         10  WT-OPL-NAME      PIC X(012).
001820         10  WT-OPL-OVR-PPH   PIC 9(005).
001830         10  WT-OPL-DEF-PPH   PIC 9(005).
001840         10  WT-PROCESSED     PIC 9(009) COMP.
001850         10  WT-FINISHED      PIC 9(009) COMP.
001860         10  WT-HOUR-ALLOC    PIC 9(005) COMP.
001870         10  WT-LAST-ALLOC-END PIC 9(010).
001880     05  FILLER               PIC X(004).
001890
001900*----------------------------------------------------------------*
001910* SUBSCRIPTS -- ALL COMP, AS CALLED FOR IN THE SHOP STANDARD.
001920*----------------------------------------------------------------*
001930 01  WT-SUBSCRIPTS.
001940     05  CAP-IDX              PIC 9(002) COMP VALUE ZERO.
001950     05  OPR-IDX              PIC 9(002) COMP VALUE ZERO.
001960     05  OPL-IDX              PIC 9(002) COMP VALUE ZERO.
001970     05  OPL-LAST-IDX         PIC 9(002) COMP VALUE ZERO.
001980     05  SCAN-IDX             PIC 9(002) COMP VALUE ZERO.
001990     05  OP-SRC-IDX           PIC 9(002) COMP VALUE ZERO.
002000     05  FILLER               PIC X(004).
002010
002020*----------------------------------------------------------------*
002030* DATE-TIME WORK AREA -- YYYYMMDDHH BROKEN OUT BY REDEFINES SO
002040* HOUR/DAY/MONTH/YEAR ARITHMETIC CAN BE DONE WITHOUT INTRINSIC
002050* FUNCTIONS.  THE FLAT 10-DIGIT VALUE IS STILL USED DIRECTLY FOR
002060* ALL COMPARISONS -- IT SORTS CORRECTLY AS A PLAIN NUMBER.
002070*----------------------------------------------------------------*
002080 01  WT-DATETIME-WORK         PIC 9(010).
002090 01  WT-DATETIME-PARTS REDEFINES WT-DATETIME-WORK.
002100     05  WT-DT-YYYY           PIC 9(004).
002110     05  WT-DT-MM             PIC 9(002).
002120     05  WT-DT-DD             PIC 9(002).
002130     05  WT-DT-HH             PIC 9(002).
002140
002150 01  WT-CUR-HOUR              PIC 9(010) VALUE ZERO.
002160 01  WT-CUR-HOUR-PARTS REDEFINES WT-CUR-HOUR.
002170     05  WT-CH-YYYY           PIC 9(004).
002180     05  WT-CH-MM             PIC 9(002).
002190     05  WT-CH-DD             PIC 9(002).
002200     05  WT-CH-HH             PIC 9(002).
002210 01  WT-HOUR-ADD-INPUT        PIC 9(010) VALUE ZERO.
002220 01  WT-HOUR-ADD-OUTPUT       PIC 9(010) VALUE ZERO.
002230 01  WT-HOURS-TO-ADD          PIC 9(007) COMP VALUE ZERO.
002240 01  WT-HOURS-REMAINDER       PIC 9(007) COMP VALUE ZERO.
002250 01  WT-DAYS-THIS-MONTH       PIC 9(002) COMP VALUE ZERO.
002260 01  WT-LEAP-QUOT             PIC 9(006) COMP VALUE ZERO.
002270 01  WT-LEAP-REM              PIC 9(004) COMP VALUE ZERO.
002280 01  WT-SHIFT-OF-HOUR         PIC X(005) VALUE SPACES.
002290
002300 01  WT-MONTH-DAYS-TABLE.
002310     05  WT-MONTH-DAYS   PIC 9(002) COMP OCCURS 12 TIMES
002320                          VALUES 31 28 31 30 31 30
002330                                 31 31 30 31 30 31.
002340
002350*----------------------------------------------------------------*
002360* SQUARE-ROOT WORK AREA (RULE R1) -- NEWTON'S METHOD, 20 STEPS,
002370* NO INTRINSIC FUNCTION SQRT IN USE ON THIS SHOP'S COMPILER.
002380*----------------------------------------------------------------*
002390 01  WT-SQRT-WORK.
002400     05  WT-SQRT-INPUT        PIC 9(009)V9999.
002410     05  WT-SQRT-GUESS        PIC 9(009)V9999.
002420     05  WT-SQRT-NEXT         PIC 9(009)V9999.
002430     05  WT-SQRT-STEP-CT      PIC 9(002) COMP VALUE ZERO.
002440
002450*----------------------------------------------------------------*
002460* REQUIRED-INPUT WORK AREA (RULE R2) -- CEILING BY TRUNCATE-AND-
002470* BUMP, A REDEFINES SPLITS THE WHOLE PIECES FROM THE REMAINDER.
002480*----------------------------------------------------------------*
002490 01  WT-REQUIRED-INPUT-CALC   PIC 9(009)V99.
002500 01  WT-REQUIRED-INPUT-ALT REDEFINES WT-REQUIRED-INPUT-CALC.
002510     05  WT-REQ-WHOLE         PIC 9(009).
002520     05  WT-REQ-FRACTION      PIC 9(002).
002530
002540*----------------------------------------------------------------*
002550* MAX-CUTS WORK AREA (RULE R3).
002560*----------------------------------------------------------------*
002570 01  WT-CUTS-WORK.
002580     05  WT-USABLE-L          PIC S9(005)V99.
002590     05  WT-USABLE-W          PIC S9(005)V99.
002600     05  WT-CUT-A1            PIC 9(005) COMP.
002610     05  WT-CUT-A2            PIC 9(005) COMP.
002620     05  WT-CUT-NORMAL        PIC 9(007) COMP.
002630     05  WT-CUT-B1            PIC 9(005) COMP.
002640     05  WT-CUT-B2            PIC 9(005) COMP.
002650     05  WT-CUT-ROTATED       PIC 9(007) COMP.
002660
002670*----------------------------------------------------------------*
002680* MAX-LAYERS WORK AREA (RULE R4).
002690*----------------------------------------------------------------*
002700 01  WT-LAYERS-WORK.
002710     05  WT-LAYER-DENOM       PIC 9(004)V99.
002720     05  WT-LAYER-N           PIC 9(003) COMP.
002730
002740*----------------------------------------------------------------*
002750* PIPELINE WORK AREA (RULE R7).
002760*----------------------------------------------------------------*
002770 01  WT-PIPE-WORK.
002780     05  WT-AVAILABLE         PIC S9(009) COMP.
002790     05  WT-EFFECTIVE-PPH     PIC 9(005) COMP.
002800     05  WT-ALLOC-THIS        PIC 9(005) COMP.
002810     05  WT-SHIFT-CAP-RESULT  PIC 9(005) COMP.
002820
002830*----------------------------------------------------------------*
002840* DUE-DATE CHECK WORK AREA (RULE R8).
002850*----------------------------------------------------------------*
002860 01  WT-DUE-WORK.
002870     05  WT-REMAINING         PIC 9(009) COMP.
002880     05  WT-LAST-OP-PPH       PIC 9(005) COMP.
002890     05  WT-NOTE-REQ-ED       PIC ZZZZZZ9.
002900     05  WT-NOTE-ALC-ED       PIC ZZZZZZ9.
002910
002920*----------------------------------------------------------------*
002930* CONTROL TOTALS FOR THE GRAND TOTAL BLOCK.
002940*----------------------------------------------------------------*
002950 01  WT-TOTALS.
002960     05  WT-TOT-ORDERS        PIC 9(007) COMP VALUE ZERO.
002970     05  WT-TOT-REQUESTED     PIC 9(009) COMP VALUE ZERO.
002980     05  WT-TOT-ALLOCATED     PIC 9(009) COMP VALUE ZERO.
002990     05  WT-TOT-ONTIME        PIC 9(007) COMP VALUE ZERO.
003000     05  WT-TOT-LATE          PIC 9(007) COMP VALUE ZERO.
003010
003020*----------------------------------------------------------------*
003030* REPORT LINE COUNTING -- SAME PAGE-BREAK IDIOM AS THE SHOP'S
003040* OTHER PRINT PROGRAMS.
003050*----------------------------------------------------------------*
003060 01  WC-LINES-PER-PAGE        PIC 9(002) COMP VALUE 50.
003070 01  WT-LINE-COUNT            PIC 9(002) COMP VALUE 99.
003080 01  WT-PAGE-COUNT            PIC 9(003) COMP VALUE ZERO.
003090
003100*----------------------------------------------------------------*
003110* PRINT LINE LAYOUTS.
003120*----------------------------------------------------------------*
003130 01  WR-TITLE-LINE.
003140     05  FILLER               PIC X(030) VALUE SPACES.
003150     05  FILLER               PIC X(040)
003160                    VALUE "GLASSCRAFT MFG CO - PRODUCTION SCHEDULE".
003170     05  FILLER               PIC X(010) VALUE SPACES.
003180     05  WR-TT-PAGE-LIT       PIC X(005) VALUE "PAGE ".
003190     05  WR-TT-PAGE           PIC ZZ9.
003200     05  FILLER               PIC X(043) VALUE SPACES.
003210
003220 01  WR-COLUMN-HEADER.
003230     05  FILLER PIC X(007) VALUE "ORDER  ".
003240     05  FILLER PIC X(022) VALUE "MODEL                 ".
003250     05  FILLER PIC X(009) VALUE "QTY      ".
003260     05  FILLER PIC X(009) VALUE "REQD     ".
003270     05  FILLER PIC X(008) VALUE "SIZE    ".
003280     05  FILLER PIC X(008) VALUE "CUTS    ".
003290     05  FILLER PIC X(008) VALUE "LAYERS  ".
003300     05  FILLER PIC X(012) VALUE "DUE DATE/HR ".
003310     05  FILLER PIC X(049) VALUE SPACES.
003320
003330 01  WR-ORDER-HEADER.
003340     05  WR-OH-ORDER          PIC 9(006).
003350     05  FILLER               PIC X(001) VALUE SPACES.
003360     05  WR-OH-MODEL          PIC X(020).
003370     05  FILLER               PIC X(001) VALUE SPACES.
003380     05  WR-OH-QTY            PIC ZZZZZZ9.
003390     05  FILLER               PIC X(001) VALUE SPACES.
003400     05  WR-OH-REQD           PIC ZZZZZZ9.
003410     05  FILLER               PIC X(001) VALUE SPACES.
003420     05  WR-OH-SIZE           PIC ZZ9.99.
003430     05  FILLER               PIC X(001) VALUE SPACES.
003440     05  WR-OH-CUTS           PIC ZZZZ9.
003450     05  FILLER               PIC X(001) VALUE SPACES.
003460     05  WR-OH-LAYERS         PIC ZZ9.
003470     05  FILLER               PIC X(001) VALUE SPACES.
003480     05  WR-OH-DUE            PIC 9(010).
003490     05  FILLER               PIC X(056) VALUE SPACES.
003500
003510 01  WR-DETAIL-LINE.
003520     05  FILLER               PIC X(004) VALUE "   -".
003530     05  WR-DT-START          PIC 9(010).
003540     05  FILLER               PIC X(003) VALUE " TO".
003550     05  WR-DT-END            PIC 9(010).
003560     05  FILLER               PIC X(001) VALUE SPACES.
003570     05  WR-DT-SHIFT          PIC X(005).
003580     05  FILLER               PIC X(001) VALUE SPACES.
003590     05  WR-DT-OPER           PIC X(012).
003600     05  FILLER               PIC X(001) VALUE SPACES.
003610     05  WR-DT-ALLOC          PIC ZZZZ9.
003620     05  FILLER               PIC X(001) VALUE "/".
003630     05  FILLER               PIC X(006) VALUE "ALLOC ".
003640     05  FILLER               PIC X(074) VALUE SPACES.
003650
003660 01  WR-TRAILER-LINE.
003670     05  FILLER               PIC X(007) VALUE "  TOTAL".
003680     05  WR-TR-ALLOC          PIC ZZZZZZ9.
003690     05  FILLER               PIC X(012) VALUE "  MEETS DUE ".
003700     05  WR-TR-MEETS          PIC X(001).
003710     05  FILLER               PIC X(004) VALUE SPACES.
003720     05  FILLER               PIC X(004) VALUE "EST ".
003730     05  WR-TR-ESTDATE        PIC 9(010).
003740     05  FILLER               PIC X(001) VALUE SPACES.
003750     05  WR-TR-ESTFLAG        PIC X(001).
003760     05  FILLER               PIC X(077) VALUE SPACES.
003770
003780 01  WR-NOTE-LINE.
003790     05  FILLER               PIC X(009) VALUE "    NOTE:".
003800     05  WR-NT-TEXT           PIC X(060).
003810     05  FILLER               PIC X(063) VALUE SPACES.
003820
003830 01  WR-GRAND-TOTAL-LINE1.
003840     05  FILLER               PIC X(020) VALUE "ORDERS SCHEDULED  ".
003850     05  WR-GT-ORDERS         PIC ZZZZZZ9.
003860     05  FILLER               PIC X(005) VALUE SPACES.
003870     05  FILLER               PIC X(018) VALUE "PIECES REQUESTED ".
003880     05  WR-GT-REQUESTED      PIC ZZZZZZZZ9.
003890     05  FILLER               PIC X(061) VALUE SPACES.
003900
003910 01  WR-GRAND-TOTAL-LINE2.
003920     05  FILLER               PIC X(020) VALUE "PIECES ALLOCATED  ".
003930     05  WR-GT-ALLOCATED      PIC ZZZZZZZZ9.
003940     05  FILLER               PIC X(005) VALUE SPACES.
003950     05  FILLER               PIC X(018) VALUE "ORDERS ON TIME   ".
003960     05  WR-GT-ONTIME         PIC ZZZZZZ9.
003970     05  FILLER               PIC X(005) VALUE SPACES.
003980     05  FILLER               PIC X(014) VALUE "ORDERS LATE  ".
003990     05  WR-GT-LATE           PIC ZZZZZZ9.
004000     05  FILLER               PIC X(035) VALUE SPACES.
004010
004020*================================================================*
004030 PROCEDURE DIVISION.
004040*----------------------------------------------------------------*
004050* 0000-CONTROLE -- MAIN CONTROL SECTION.
004060*----------------------------------------------------------------*
004070 0000-CONTROLE SECTION.
004080 0000-START.
004090     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
004100     PERFORM 2000-PROCESS-ORDER THRU 2000-EXIT
004110         UNTIL FS-TERMINA.
004120     PERFORM 8000-FINALIZE THRU 8000-EXIT.
004130     GOBACK.
004140 0000-EXIT.
004150     EXIT.
004160
004170*----------------------------------------------------------------*
004180* 1000-INITIALIZE -- BATCH FLOW STEPS 1 AND 2.  OPEN ALL FILES,
004190* LOAD THE CAPACITY AND OPERATION TABLES, PRIME THE ORDER READ.
004200*----------------------------------------------------------------*
004210 1000-INITIALIZE SECTION.
004220 1000-START.
004230     OPEN INPUT  CAPACITY-FILE
004240                 OPERATION-FILE
004250                 ORDER-FILE.
004260     OPEN OUTPUT ALLOC-FILE
004270                 SUMMARY-FILE
004280                 SCHED-RPT-FILE.
004290     IF WS-TRACE-ON
004300         DISPLAY "ORDSCHED - TRACE SWITCH IS ON"
004310     END-IF.
004320     PERFORM 1100-LOAD-CAPACITY THRU 1100-EXIT.
004330     PERFORM 1200-LOAD-OPERATIONS THRU 1200-EXIT.
004340     PERFORM 1400-PRINT-TITLE THRU 1400-EXIT.
004350     MOVE ZEROS TO FS-EXIT.
004360     PERFORM 9200-READ-NEXT-ORDER THRU 9200-EXIT.
004370 1000-EXIT.
004380     EXIT.
004390
004400*----------------------------------------------------------------*
004410* 1100-LOAD-CAPACITY -- BATCH FLOW STEP 1.  AT MOST TWO RECORDS
004420* ARE EXPECTED; IF THE FILE IS EMPTY THE TABLE STAYS AT ZERO AND
004430* RULE R6 STEP 4 SUPPLIES THE 10 PIECES/HOUR FLOOR.
004440*----------------------------------------------------------------*
004450 1100-LOAD-CAPACITY SECTION.
004460 1100-START.
004470     MOVE ZEROS TO FS-EXIT.
004480     READ CAPACITY-FILE
004490         AT END MOVE 99 TO FS-EXIT.
004500     PERFORM 1110-STORE-CAPACITY THRU 1110-EXIT
004510         UNTIL FS-TERMINA.
004520 1100-EXIT.
004530     EXIT.
004540
004550 1110-STORE-CAPACITY.
004560     ADD 1 TO WT-CAP-COUNT.
004570     MOVE WT-CAP-COUNT TO CAP-IDX.
004580     MOVE CAP-SHIFT           TO WT-CAP-SHIFT (CAP-IDX).
004590     MOVE CAP-PIECES-PER-HOUR TO WT-CAP-PPH   (CAP-IDX).
004600     READ CAPACITY-FILE
004610         AT END MOVE 99 TO FS-EXIT.
004620 1110-EXIT.
004630     EXIT.
004640
004650*----------------------------------------------------------------*
004660* 1200-LOAD-OPERATIONS -- BATCH FLOW STEP 2.  THE FILE ARRIVES
004670* SORTED ASCENDING ON OPR-SEQ SO THE TABLE IS ALREADY IN ROUTING
004680* ORDER WHEN IT IS LOADED.
004690*----------------------------------------------------------------*
004700 1200-LOAD-OPERATIONS SECTION.
004710 1200-START.
004720     MOVE ZEROS TO FS-EXIT.
004730     READ OPERATION-FILE
004740         AT END MOVE 99 TO FS-EXIT.
004750     PERFORM 1210-STORE-OPERATION THRU 1210-EXIT
004760         UNTIL FS-TERMINA.
004770 1200-EXIT.
004780     EXIT.
004790
004800 1210-STORE-OPERATION.
004810     ADD 1 TO WT-OPR-COUNT.
004820     MOVE WT-OPR-COUNT TO OPR-IDX.
004830     MOVE OPR-NAME        TO WT-OPR-NAME (OPR-IDX).
004840     MOVE OPR-DEFAULT-PPH TO WT-OPR-PPH  (OPR-IDX).
004850     READ OPERATION-FILE
004860         AT END MOVE 99 TO FS-EXIT.
004870 1210-EXIT.
004880     EXIT.
004890
004900*----------------------------------------------------------------*
004910* 1400-PRINT-TITLE -- ONE-TIME REPORT TITLE AND COLUMN HEADING.
004920*----------------------------------------------------------------*
004930 1400-PRINT-TITLE SECTION.
004940 1400-START.
004950     ADD 1 TO WT-PAGE-COUNT.
004960     MOVE WT-PAGE-COUNT TO WR-TT-PAGE.
004970     WRITE SCHED-RPT-LINE FROM WR-TITLE-LINE.
004980     MOVE SPACES TO SCHED-RPT-LINE.
004990     WRITE SCHED-RPT-LINE.
005000     WRITE SCHED-RPT-LINE FROM WR-COLUMN-HEADER.
005010     MOVE 3 TO WT-LINE-COUNT.
005020 1400-EXIT.
005030     EXIT.
005040
005050*----------------------------------------------------------------*
005060* 1900-SHIFT-OF-HOUR -- RULE R5.  CLASSIFIES WT-CUR-HOUR AS DAY
005070* SHIFT (08:00-18:59) OR NIGHT SHIFT (19:00-07:59).
005080*----------------------------------------------------------------*
005090 1900-SHIFT-OF-HOUR SECTION.
005100 1900-START.
005110     MOVE WT-CUR-HOUR TO WT-DATETIME-WORK.
005120     IF WT-DT-HH IS WS-NUMERIC-CLASS
005130         IF WT-DT-HH >= 8 AND WT-DT-HH < 19
005140             MOVE "DAY  " TO WT-SHIFT-OF-HOUR
005150         ELSE
005160             MOVE "NIGHT" TO WT-SHIFT-OF-HOUR
005170         END-IF
005180     ELSE
005190         MOVE "NIGHT" TO WT-SHIFT-OF-HOUR
005200     END-IF.
005210 1900-EXIT.
005220     EXIT.
005230
005240*----------------------------------------------------------------*
005250* 1901-CAPACITY-FOR-SHIFT -- LOOKS UP WT-SHIFT-OF-HOUR IN THE
005260* CAPACITY TABLE; DEFAULTS TO 10 PIECES/HOUR WHEN NOT FOUND.
005270*----------------------------------------------------------------*
005280 1901-CAPACITY-FOR-SHIFT SECTION.
005290 1901-START.
005300     MOVE 10 TO WT-SHIFT-CAP-RESULT.
005310     PERFORM 1902-SCAN-CAP-TABLE THRU 1902-EXIT
005320         VARYING CAP-IDX FROM 1 BY 1
005330         UNTIL CAP-IDX > WT-CAP-COUNT.
005340 1901-EXIT.
005350     EXIT.
005360
005370 1902-SCAN-CAP-TABLE.
005380     IF WT-CAP-SHIFT (CAP-IDX) = WT-SHIFT-OF-HOUR
005390         MOVE WT-CAP-PPH (CAP-IDX) TO WT-SHIFT-CAP-RESULT
005400     END-IF.
005410 1902-EXIT.
005420     EXIT.
005430
005440*----------------------------------------------------------------*
005450* 1910-BUMP-ONE-HOUR -- ADDS ONE HOUR TO WT-HOUR-ADD-INPUT,
005460* RESULT IN WT-HOUR-ADD-OUTPUT, ROLLING DAY/MONTH/YEAR AS NEEDED.
005470* ADDED 02/11/1993 RLC WHEN THE PIPELINE TIMESTAMPS WERE MOVED
005480* OFF THE SINGLE WT-CUR-HOUR FIELD.
005490*----------------------------------------------------------------*
005500 1910-BUMP-ONE-HOUR SECTION.
005510 1910-START.
005520     MOVE WT-HOUR-ADD-INPUT TO WT-DATETIME-WORK.
005530     ADD 1 TO WT-DT-HH.
005540     IF WT-DT-HH > 23
005550         MOVE 0 TO WT-DT-HH
005560         PERFORM 1911-BUMP-ONE-DAY THRU 1911-EXIT
005570     END-IF.
005580     MOVE WT-DATETIME-WORK TO WT-HOUR-ADD-OUTPUT.
005590 1910-EXIT.
005600     EXIT.
005610
005620 1911-BUMP-ONE-DAY SECTION.
005630 1911-START.
005640     ADD 1 TO WT-DT-DD.
005650     PERFORM 1912-DAYS-IN-MONTH THRU 1912-EXIT.
005660     IF WT-DT-DD > WT-DAYS-THIS-MONTH
005670         MOVE 1 TO WT-DT-DD
005680         ADD 1 TO WT-DT-MM
005690         IF WT-DT-MM > 12
005700             MOVE 1 TO WT-DT-MM
005710             ADD 1 TO WT-DT-YYYY
005720         END-IF
005730     END-IF.
005740 1911-EXIT.
005750     EXIT.
005760
005770 1912-DAYS-IN-MONTH SECTION.
005780 1912-START.
005790     MOVE WT-MONTH-DAYS (WT-DT-MM) TO WT-DAYS-THIS-MONTH.
005800     IF WT-DT-MM = 2
005810         PERFORM 1913-CHECK-LEAP-YEAR THRU 1913-EXIT
005820     END-IF.
005830 1912-EXIT.
005840     EXIT.
005850
005860*----------------------------------------------------------------*
005870* 1913-CHECK-LEAP-YEAR -- STANDARD DIV-4 / DIV-100 / DIV-400
005880* TEST.  REVIEWED 11/30/1998 KPB FOR Y2K; NO CHANGE REQUIRED.
005890*----------------------------------------------------------------*
005900 1913-CHECK-LEAP-YEAR SECTION.
005910 1913-START.
005920     DIVIDE WT-DT-YYYY BY 4 GIVING WT-LEAP-QUOT
005930         REMAINDER WT-LEAP-REM.
005940     IF WT-LEAP-REM = ZERO
005950         DIVIDE WT-DT-YYYY BY 100 GIVING WT-LEAP-QUOT
005960             REMAINDER WT-LEAP-REM
005970         IF WT-LEAP-REM NOT = ZERO
005980             MOVE 29 TO WT-DAYS-THIS-MONTH
005990         ELSE
006000             DIVIDE WT-DT-YYYY BY 400 GIVING WT-LEAP-QUOT
006010                 REMAINDER WT-LEAP-REM
006020             IF WT-LEAP-REM = ZERO
006030                 MOVE 29 TO WT-DAYS-THIS-MONTH
006040             END-IF
006050         END-IF
006060     END-IF.
006070 1913-EXIT.
006080     EXIT.
006090
006100*----------------------------------------------------------------*
006110* 1920-ADD-N-HOURS -- ADDS WT-HOURS-TO-ADD HOURS TO
006120* WT-HOUR-ADD-INPUT, RESULT IN WT-HOUR-ADD-OUTPUT.  USED BY THE
006130* DUE-DATE ESTIMATE IN RULE R8.
006140*----------------------------------------------------------------*
006150 1920-ADD-N-HOURS SECTION.
006160 1920-START.
006170     PERFORM 1921-BUMP-LOOP-STEP THRU 1921-EXIT
006180         WT-HOURS-TO-ADD TIMES.
006190 1920-EXIT.
006200     EXIT.
006210
006220 1921-BUMP-LOOP-STEP.
006230     PERFORM 1910-BUMP-ONE-HOUR THRU 1910-EXIT.
006240     MOVE WT-HOUR-ADD-OUTPUT TO WT-HOUR-ADD-INPUT.
006250 1921-EXIT.
006260     EXIT.
006270
006280*----------------------------------------------------------------*
006290* 2000-PROCESS-ORDER -- BATCH FLOW STEP 3, ONE ITERATION PER
006300* ORDER.  READ-AHEAD IS ALREADY SITTING IN THE ORDER-RECORD AREA
006310* WHEN THIS SECTION IS ENTERED.
006320*----------------------------------------------------------------*
006330 2000-PROCESS-ORDER SECTION.
006340 2000-START.
006350     PERFORM 2100-BUILD-OP-LIST THRU 2100-EXIT.
006360     PERFORM 2200-SIZE-ORDER THRU 2200-EXIT.
006370     PERFORM 2600-PRINT-ORDER-HEADER THRU 2600-EXIT.
006380     PERFORM 2300-RUN-PIPELINE THRU 2300-EXIT.
006390     PERFORM 2400-DUE-DATE-CHECK THRU 2400-EXIT.
006400     PERFORM 2410-WRITE-SUMMARY THRU 2410-EXIT.
006410     PERFORM 2620-PRINT-ORDER-TRAILER THRU 2620-EXIT.
006420     PERFORM 2500-ACCUM-TOTALS THRU 2500-EXIT.
006430     PERFORM 9200-READ-NEXT-ORDER THRU 9200-EXIT.
006440 2000-EXIT.
006450     EXIT.
006460
006470*----------------------------------------------------------------*
006480* 2100-BUILD-OP-LIST -- RULE R6, STEPS 1 AND 2.  IF THE ORDER
006490* CARRIES ITS OWN ORD-OP LIST, THAT LIST (WITH ITS OVERRIDE
006500* RATES) BECOMES THE ROUTING FOR THIS ORDER; OTHERWISE THE FULL
006510* MASTER ROUTING TABLE IS USED, IN SEQUENCE.
006520*----------------------------------------------------------------*
006530 2100-BUILD-OP-LIST SECTION.
006540 2100-START.
006550     MOVE ZERO TO WT-OPL-COUNT.
006560     IF ORD-OP-COUNT > ZERO
006570         PERFORM 2110-COPY-ORDER-OP THRU 2110-EXIT
006580             ORD-OP-COUNT TIMES
006590     ELSE
006600         PERFORM 2120-COPY-MASTER-OP THRU 2120-EXIT
006610             WT-OPR-COUNT TIMES
006620     END-IF.
006630     MOVE WT-OPL-COUNT TO OPL-LAST-IDX.
006640 2100-EXIT.
006650     EXIT.
006660
006670 2110-COPY-ORDER-OP.
006680     ADD 1 TO WT-OPL-COUNT.
006690     MOVE WT-OPL-COUNT TO OPL-IDX.
006700     MOVE WT-OPL-COUNT TO OP-SRC-IDX.
006710     MOVE ORD-OP-NAME (OP-SRC-IDX) TO WT-OPL-NAME    (OPL-IDX).
006720     MOVE ORD-OP-PPH  (OP-SRC-IDX) TO WT-OPL-OVR-PPH (OPL-IDX).
006730     MOVE ZERO                     TO WT-OPL-DEF-PPH (OPL-IDX).
006740     MOVE ZERO                     TO WT-PROCESSED   (OPL-IDX).
006750     MOVE ZERO                     TO WT-FINISHED    (OPL-IDX).
006760     MOVE ZERO                     TO WT-LAST-ALLOC-END (OPL-IDX).
006770     PERFORM 2130-LOOKUP-MASTER-PPH THRU 2130-EXIT.
006780 2110-EXIT.
006790     EXIT.
006800
006810 2120-COPY-MASTER-OP.
006820     ADD 1 TO WT-OPL-COUNT.
006830     MOVE WT-OPL-COUNT TO OPL-IDX.
006840     MOVE WT-OPR-NAME (OPL-IDX) TO WT-OPL-NAME    (OPL-IDX).
006850     MOVE ZERO                  TO WT-OPL-OVR-PPH (OPL-IDX).
006860     MOVE WT-OPR-PPH (OPL-IDX)  TO WT-OPL-DEF-PPH (OPL-IDX).
006870     MOVE ZERO                  TO WT-PROCESSED   (OPL-IDX).
006880     MOVE ZERO                  TO WT-FINISHED    (OPL-IDX).
006890     MOVE ZERO                  TO WT-LAST-ALLOC-END (OPL-IDX).
006900 2120-EXIT.
006910     EXIT.
006920
006930*----------------------------------------------------------------*
006940* 2130-LOOKUP-MASTER-PPH -- FOR AN ORDER-SUPPLIED OPERATION
006950* NAME, FINDS THE MASTER ROUTING DEFAULT RATE SO RULE R6 STEP 2
006960* HAS SOMETHING TO FALL BACK ON WHEN THE ORDER'S OWN OVERRIDE
006970* RATE IS ZERO.
006980*----------------------------------------------------------------*
006990 2130-LOOKUP-MASTER-PPH SECTION.
007000 2130-START.
007010     MOVE ZERO TO WT-OPL-DEF-PPH (OPL-IDX).
007020     PERFORM 2131-SCAN-MASTER-TABLE THRU 2131-EXIT
007030         VARYING SCAN-IDX FROM 1 BY 1
007040         UNTIL SCAN-IDX > WT-OPR-COUNT.
007050 2130-EXIT.
007060     EXIT.
007070
007080 2131-SCAN-MASTER-TABLE.
007090     IF WT-OPR-NAME (SCAN-IDX) = WT-OPL-NAME (OPL-IDX)
007100         MOVE WT-OPR-PPH (SCAN-IDX) TO WT-OPL-DEF-PPH (OPL-IDX)
007110     END-IF.
007120 2131-EXIT.
007130     EXIT.
007140
007150*----------------------------------------------------------------*
007160* 2200-SIZE-ORDER -- RULES R1-R4.
007170*----------------------------------------------------------------*
007180 2200-SIZE-ORDER SECTION.
007190 2200-START.
007200     MOVE ORD-ID TO SUM-ORDER-ID.
007210     MOVE ORD-QUANTITY TO SUM-REQUESTED-QTY.
007220     PERFORM 2210-CALC-SIZE-INCH THRU 2210-EXIT.
007230     PERFORM 2220-CALC-REQ-INPUT THRU 2220-EXIT.
007240     PERFORM 2230-CALC-MAX-CUTS THRU 2230-EXIT.
007250     PERFORM 2240-CALC-MAX-LAYERS THRU 2240-EXIT.
007260 2200-EXIT.
007270     EXIT.
007280
007290*----------------------------------------------------------------*
007300* 2210-CALC-SIZE-INCH -- RULE R1.  DIAGONAL OF THE FINISHED
007310* PANEL, CONVERTED FROM MILLIMETERS TO INCHES.  NO FUNCTION
007320* SQRT -- NEWTON'S METHOD, 20 ITERATIONS.
007330*----------------------------------------------------------------*
007340 2210-CALC-SIZE-INCH SECTION.
007350 2210-START.
007360     COMPUTE WT-SQRT-INPUT =
007370         (ORD-LENGTH * ORD-LENGTH) + (ORD-WIDTH * ORD-WIDTH).
007380     IF WT-SQRT-INPUT = ZERO
007390         MOVE ZERO TO SUM-SIZE-INCH
007400     ELSE
007410         MOVE WT-SQRT-INPUT TO WT-SQRT-GUESS
007420         MOVE ZERO TO WT-SQRT-STEP-CT
007430         PERFORM 2211-SQRT-STEP THRU 2211-EXIT
007440             20 TIMES
007450         COMPUTE SUM-SIZE-INCH ROUNDED =
007460             WT-SQRT-GUESS / 25.4
007470     END-IF.
007480 2210-EXIT.
007490     EXIT.
007500
007510 2211-SQRT-STEP.
007520     COMPUTE WT-SQRT-NEXT ROUNDED =
007530         (WT-SQRT-GUESS + (WT-SQRT-INPUT / WT-SQRT-GUESS)) / 2.
007540     MOVE WT-SQRT-NEXT TO WT-SQRT-GUESS.
007550     ADD 1 TO WT-SQRT-STEP-CT.
007560 2211-EXIT.
007570     EXIT.
007580
007590*----------------------------------------------------------------*
007600* 2220-CALC-REQ-INPUT -- RULE R2.  GROSSES UP THE ORDERED
007610* QUANTITY FOR ESTIMATED YIELD AND ROUNDS UP TO A WHOLE PIECE.
007620*----------------------------------------------------------------*
007630 2220-CALC-REQ-INPUT SECTION.
007640 2220-START.
007650     IF ORD-EST-YIELD > ZERO
007660         COMPUTE WT-REQUIRED-INPUT-CALC =
007670             ORD-QUANTITY / (ORD-EST-YIELD / 100)
007680         IF WT-REQ-FRACTION > ZERO
007690             ADD 1 TO WT-REQ-WHOLE
007700         END-IF
007710         MOVE WT-REQ-WHOLE TO SUM-REQUIRED-INPUT
007720     ELSE
007730         MOVE ORD-QUANTITY TO SUM-REQUIRED-INPUT
007740     END-IF.
007750 2220-EXIT.
007760     EXIT.
007770
007780*----------------------------------------------------------------*
007790* 2230-CALC-MAX-CUTS -- RULE R3.  BEST OF THE NORMAL AND THE
007800* 90-DEGREE ROTATED CUTTING LAYOUT.  CORRECTED 05/14/2004 DJT --
007810* THE ROTATED LAYOUT HAD BEEN COMPARING THE WRONG DIMENSION PAIR.
007820*----------------------------------------------------------------*
007830 2230-CALC-MAX-CUTS SECTION.
007840 2230-START.
007850     IF ORD-ORIG-LENGTH = ZERO OR ORD-ORIG-WIDTH = ZERO
007860         MOVE ZERO TO SUM-MAX-CUTS
007870     ELSE
007880         COMPUTE WT-USABLE-L = ORD-ORIG-LENGTH - 12
007890         COMPUTE WT-USABLE-W = ORD-ORIG-WIDTH - 12
007900         IF WT-USABLE-L <= ZERO OR WT-USABLE-W <= ZERO
007910             MOVE ZERO TO SUM-MAX-CUTS
007920         ELSE
007930             DIVIDE WT-USABLE-L BY ORD-LENGTH GIVING WT-CUT-A1
007940             DIVIDE WT-USABLE-W BY ORD-WIDTH  GIVING WT-CUT-A2
007950             COMPUTE WT-CUT-NORMAL = WT-CUT-A1 * WT-CUT-A2
007960             DIVIDE WT-USABLE-L BY ORD-WIDTH  GIVING WT-CUT-B1
007970             DIVIDE WT-USABLE-W BY ORD-LENGTH GIVING WT-CUT-B2
007980             COMPUTE WT-CUT-ROTATED = WT-CUT-B1 * WT-CUT-B2
007990             IF WT-CUT-NORMAL >= WT-CUT-ROTATED
008000                 MOVE WT-CUT-NORMAL TO SUM-MAX-CUTS
008010             ELSE
008020                 MOVE WT-CUT-ROTATED TO SUM-MAX-CUTS
008030             END-IF
008040         END-IF
008050     END-IF.
008060 2230-EXIT.
008070     EXIT.
008080
008090*----------------------------------------------------------------*
008100* 2240-CALC-MAX-LAYERS -- RULE R4.  ADDED 07/02/1987 WRH PER
008110* CUTTING SHOP ENGINEERING REQUEST PS-0118.
008120*----------------------------------------------------------------*
008130 2240-CALC-MAX-LAYERS SECTION.
008140 2240-START.
008150     IF ORD-THICKNESS <= ZERO
008160         MOVE ZERO TO SUM-MAX-LAYERS
008170     ELSE
008180         COMPUTE WT-LAYER-DENOM = 8 + ORD-THICKNESS
008190         DIVIDE 492 BY WT-LAYER-DENOM GIVING WT-LAYER-N
008200         MOVE WT-LAYER-N TO SUM-MAX-LAYERS
008210     END-IF.
008220 2240-EXIT.
008230     EXIT.
008240
008250*----------------------------------------------------------------*
008260* 2300-RUN-PIPELINE -- RULE R7.  WALKS THE ORDER HOUR BY HOUR
008270* FROM ORD-START-DATETIME (INCLUSIVE) TO ORD-DUE-DATETIME
008280* (EXCLUSIVE).  FIXED 02/11/1993 RLC -- WT-HOUR-ALLOC IS USED AS
008290* A SAME-HOUR BUFFER SO A DOWNSTREAM OPERATION CANNOT SEE AN
008300* UPSTREAM OPERATION'S OUTPUT UNTIL THE FOLLOWING HOUR.
008310*----------------------------------------------------------------*
008320 2300-RUN-PIPELINE SECTION.
008330 2300-START.
008340     MOVE ORD-START-DATETIME TO WT-CUR-HOUR.
008350     PERFORM 2310-PIPE-HOUR THRU 2310-EXIT
008360         UNTIL WT-CUR-HOUR >= ORD-DUE-DATETIME.
008370 2300-EXIT.
008380     EXIT.
008390
008400 2310-PIPE-HOUR.
008410     PERFORM 1900-SHIFT-OF-HOUR THRU 1900-EXIT.
008420     PERFORM 2320-PIPE-OP THRU 2320-EXIT
008430         VARYING OPL-IDX FROM 1 BY 1
008440         UNTIL OPL-IDX > WT-OPL-COUNT.
008450     PERFORM 2340-PROMOTE-FINISHED THRU 2340-EXIT
008460         VARYING OPL-IDX FROM 1 BY 1
008470         UNTIL OPL-IDX > WT-OPL-COUNT.
008480     MOVE WT-CUR-HOUR TO WT-HOUR-ADD-INPUT.
008490     PERFORM 1910-BUMP-ONE-HOUR THRU 1910-EXIT.
008500     MOVE WT-HOUR-ADD-OUTPUT TO WT-CUR-HOUR.
008510 2310-EXIT.
008520     EXIT.
008530
008540*----------------------------------------------------------------*
008550* 2320-PIPE-OP -- ONE OPERATION'S ALLOCATION FOR THE CURRENT
008560* HOUR.  OP 1 DRAWS FROM THE REQUIRED-INPUT POOL; OP N (N>1)
008570* DRAWS FROM OP N-1'S FINISHED POOL AS IT STOOD BEFORE THIS HOUR.
008580*----------------------------------------------------------------*
008590 2320-PIPE-OP.
008600     MOVE ZERO TO WT-HOUR-ALLOC (OPL-IDX).
008610     PERFORM 2325-EFFECTIVE-CAPACITY THRU 2325-EXIT.
008620     IF OPL-IDX = 1
008630         COMPUTE WT-AVAILABLE =
008640             SUM-REQUIRED-INPUT - WT-PROCESSED (1)
008650     ELSE
008660         COMPUTE WT-AVAILABLE =
008670             WT-FINISHED (OPL-IDX - 1) - WT-PROCESSED (OPL-IDX)
008680     END-IF.
008690     IF WT-AVAILABLE < ZERO
008700         MOVE ZERO TO WT-AVAILABLE
008710     END-IF.
008720     IF WT-EFFECTIVE-PPH < WT-AVAILABLE
008730         MOVE WT-EFFECTIVE-PPH TO WT-ALLOC-THIS
008740     ELSE
008750         MOVE WT-AVAILABLE TO WT-ALLOC-THIS
008760     END-IF.
008770     IF WT-ALLOC-THIS > ZERO
008780         MOVE WT-ALLOC-THIS TO WT-HOUR-ALLOC (OPL-IDX)
008790         ADD WT-ALLOC-THIS TO WT-PROCESSED (OPL-IDX)
008800         PERFORM 2330-WRITE-ALLOC THRU 2330-EXIT
008810     END-IF.
008820 2320-EXIT.
008830     EXIT.
008840
008850*----------------------------------------------------------------*
008860* 2325-EFFECTIVE-CAPACITY -- RULE R6, STEPS 1, 2 AND 4 (AND THE
008870* SHIFT LOOKUP OF STEP 3 THROUGH 1901-CAPACITY-FOR-SHIFT).
008880*----------------------------------------------------------------*
008890 2325-EFFECTIVE-CAPACITY SECTION.
008900 2325-START.
008910     IF WT-OPL-OVR-PPH (OPL-IDX) > ZERO
008920         MOVE WT-OPL-OVR-PPH (OPL-IDX) TO WT-EFFECTIVE-PPH
008930     ELSE
008940         IF WT-OPL-DEF-PPH (OPL-IDX) > ZERO
008950             MOVE WT-OPL-DEF-PPH (OPL-IDX) TO WT-EFFECTIVE-PPH
008960         ELSE
008970             PERFORM 1901-CAPACITY-FOR-SHIFT THRU 1901-EXIT
008980             MOVE WT-SHIFT-CAP-RESULT TO WT-EFFECTIVE-PPH
008990         END-IF
009000     END-IF.
009010 2325-EXIT.
009020     EXIT.
009030
009040*----------------------------------------------------------------*
009050* 2330-WRITE-ALLOC -- WRITES ONE ALLOCOUT RECORD (RULE R9 --
009060* ZERO-QUANTITY SLOTS NEVER REACH THIS PARAGRAPH) AND THE
009070* MATCHING SCHEDRPT DETAIL LINE.
009080*----------------------------------------------------------------*
009090 2330-WRITE-ALLOC SECTION.
009100 2330-START.
009110     MOVE ORD-ID            TO ALC-ORDER-ID.
009120     MOVE WT-CUR-HOUR       TO ALC-START.
009130     MOVE WT-CUR-HOUR       TO WT-HOUR-ADD-INPUT.
009140     PERFORM 1910-BUMP-ONE-HOUR THRU 1910-EXIT.
009150     MOVE WT-HOUR-ADD-OUTPUT TO ALC-END.
009160     MOVE WT-SHIFT-OF-HOUR   TO ALC-SHIFT.
009170     MOVE WT-OPL-NAME (OPL-IDX) TO ALC-OPERATION.
009180     MOVE WT-ALLOC-THIS      TO ALC-ALLOCATED.
009190     WRITE ALLOCATION-RECORD.
009200     MOVE ALC-END TO WT-LAST-ALLOC-END (OPL-IDX).
009210     PERFORM 2610-PRINT-ORDER-DETAIL THRU 2610-EXIT.
009220 2330-EXIT.
009230     EXIT.
009240
009250*----------------------------------------------------------------*
009260* 2340-PROMOTE-FINISHED -- RULE R7.  MOVES THE HOUR'S OWN
009270* ALLOCATION INTO THE CUMULATIVE FINISHED COUNT ONLY AFTER EVERY
009280* OPERATION HAS BEEN PROCESSED FOR THE HOUR.
009290*----------------------------------------------------------------*
009300 2340-PROMOTE-FINISHED.
009310     ADD WT-HOUR-ALLOC (OPL-IDX) TO WT-FINISHED (OPL-IDX).
009320 2340-EXIT.
009330     EXIT.
009340
009350*----------------------------------------------------------------*
009360* 2400-DUE-DATE-CHECK -- RULE R8.
009370*----------------------------------------------------------------*
009380 2400-DUE-DATE-CHECK SECTION.
009390 2400-START.
009400     MOVE WT-PROCESSED (OPL-LAST-IDX) TO SUM-TOTAL-ALLOCATED.
009410     IF WT-PROCESSED (OPL-LAST-IDX) >= SUM-REQUIRED-INPUT
009420         MOVE "Y" TO SUM-MEETS-DUE
009430         MOVE ZERO TO SUM-EXPECTED-COMPLETION
009440         MOVE "Y" TO SUM-MEETS-DUE-EST
009450         MOVE SPACES TO SUM-NOTE
009460     ELSE
009470         MOVE "N" TO SUM-MEETS-DUE
009480         PERFORM 2405-ESTIMATE-COMPLETION THRU 2405-EXIT
009490         PERFORM 2420-BUILD-NOTE THRU 2420-EXIT
009500     END-IF.
009510 2400-EXIT.
009520     EXIT.
009530
009540*----------------------------------------------------------------*
009550* 2405-ESTIMATE-COMPLETION -- PROJECTS HOW MANY MORE HOURS THE
009560* LAST OPERATION NEEDS AT ITS OWN RATE, THEN COMPARES THAT
009570* ESTIMATE AGAINST THE ORDER'S DUE DATE/HOUR.
009580*----------------------------------------------------------------*
009590 2405-ESTIMATE-COMPLETION SECTION.
009600 2405-START.
009610     COMPUTE WT-REMAINING =
009620         SUM-REQUIRED-INPUT - WT-PROCESSED (OPL-LAST-IDX).
009630     MOVE WT-OPL-OVR-PPH (OPL-LAST-IDX) TO WT-LAST-OP-PPH.
009670     IF WT-LAST-OP-PPH = ZERO
009680         MOVE ZERO TO SUM-EXPECTED-COMPLETION
009690         MOVE "N" TO SUM-MEETS-DUE-EST
009700     ELSE
009710         IF WT-LAST-ALLOC-END (OPL-LAST-IDX) > ZERO
009720             MOVE WT-LAST-ALLOC-END (OPL-LAST-IDX)
009730                 TO WT-HOUR-ADD-INPUT
009740         ELSE
009750             MOVE ORD-START-DATETIME TO WT-HOUR-ADD-INPUT
009760         END-IF
009770         DIVIDE WT-REMAINING BY WT-LAST-OP-PPH
009780             GIVING WT-HOURS-TO-ADD
009790             REMAINDER WT-HOURS-REMAINDER
009800         IF WT-HOURS-REMAINDER > ZERO
009810             ADD 1 TO WT-HOURS-TO-ADD
009820         END-IF
009830         PERFORM 1920-ADD-N-HOURS THRU 1920-EXIT
009840         MOVE WT-HOUR-ADD-OUTPUT TO SUM-EXPECTED-COMPLETION
009850         IF SUM-EXPECTED-COMPLETION <= ORD-DUE-DATETIME
009860             MOVE "Y" TO SUM-MEETS-DUE-EST
009870         ELSE
009880             MOVE "N" TO SUM-MEETS-DUE-EST
009890         END-IF
009900     END-IF.
009910 2405-EXIT.
009920     EXIT.
009930
009940*----------------------------------------------------------------*
009950* 2410-WRITE-SUMMARY -- WRITES ONE SUMMARYOUT RECORD.
009960*----------------------------------------------------------------*
009970 2410-WRITE-SUMMARY SECTION.
009980 2410-START.
009990     WRITE SCHEDULE-SUMMARY-RECORD.
010000 2410-EXIT.
010010     EXIT.
010020
010030*----------------------------------------------------------------*
010040* 2420-BUILD-NOTE -- ADDED 04/22/1994 KPB, PS-0330.  TEXT
010050* WIDENED 10/09/2009 MAS, PS-0561.
010060*----------------------------------------------------------------*
010070 2420-BUILD-NOTE SECTION.
010080 2420-START.
010090     MOVE SUM-REQUIRED-INPUT                  TO WT-NOTE-REQ-ED.
010100     MOVE WT-PROCESSED (OPL-LAST-IDX)          TO WT-NOTE-ALC-ED.
010110     STRING "UNDER CAPACITY AT " DELIMITED BY SIZE
010120            WT-OPL-NAME (OPL-LAST-IDX) DELIMITED BY SIZE
010130            " - REQUIRED " DELIMITED BY SIZE
010140            WT-NOTE-REQ-ED DELIMITED BY SIZE
010150            " ALLOCATED " DELIMITED BY SIZE
010160            WT-NOTE-ALC-ED DELIMITED BY SIZE
010170         INTO SUM-NOTE.
010180 2420-EXIT.
010190     EXIT.
010200
010210*----------------------------------------------------------------*
010220* 2500-ACCUM-TOTALS -- BATCH FLOW STEP 3F.
010230*----------------------------------------------------------------*
010240 2500-ACCUM-TOTALS SECTION.
010250 2500-START.
010260     ADD 1 TO WT-TOT-ORDERS.
010270     ADD ORD-QUANTITY TO WT-TOT-REQUESTED.
010280     ADD WT-PROCESSED (OPL-LAST-IDX) TO WT-TOT-ALLOCATED.
010290     IF SUM-MEETS-DUE = "Y"
010300         ADD 1 TO WT-TOT-ONTIME
010310     ELSE
010320         ADD 1 TO WT-TOT-LATE
010330     END-IF.
010340 2500-EXIT.
010350     EXIT.
010360
010370*----------------------------------------------------------------*
010380* 2600-PRINT-ORDER-HEADER / 2610-PRINT-ORDER-DETAIL /
010390* 2620-PRINT-ORDER-TRAILER -- SCHEDRPT REPORT SECTIONS.
010400*----------------------------------------------------------------*
010410 2600-PRINT-ORDER-HEADER SECTION.
010420 2600-START.
010430     PERFORM 2605-PAGE-BREAK-CHECK THRU 2605-EXIT.
010440     MOVE ORD-ID              TO WR-OH-ORDER.
010450     MOVE ORD-INTERNAL-MODEL  TO WR-OH-MODEL.
010460     MOVE ORD-QUANTITY        TO WR-OH-QTY.
010470     MOVE SUM-REQUIRED-INPUT  TO WR-OH-REQD.
010480     MOVE SUM-SIZE-INCH       TO WR-OH-SIZE.
010490     MOVE SUM-MAX-CUTS        TO WR-OH-CUTS.
010500     MOVE SUM-MAX-LAYERS      TO WR-OH-LAYERS.
010510     MOVE ORD-DUE-DATETIME    TO WR-OH-DUE.
010520     WRITE SCHED-RPT-LINE FROM WR-ORDER-HEADER.
010530     ADD 1 TO WT-LINE-COUNT.
010540 2600-EXIT.
010550     EXIT.
010560
010570 2605-PAGE-BREAK-CHECK SECTION.
010580 2605-START.
010590     IF WT-LINE-COUNT > WC-LINES-PER-PAGE
010600         PERFORM 1400-PRINT-TITLE THRU 1400-EXIT
010610     END-IF.
010620 2605-EXIT.
010630     EXIT.
010640
010650 2610-PRINT-ORDER-DETAIL SECTION.
010660 2610-START.
010670     MOVE ALC-START   TO WR-DT-START.
010680     MOVE ALC-END     TO WR-DT-END.
010690     MOVE ALC-SHIFT   TO WR-DT-SHIFT.
010700     MOVE ALC-OPERATION TO WR-DT-OPER.
010710     MOVE ALC-ALLOCATED TO WR-DT-ALLOC.
010720     WRITE SCHED-RPT-LINE FROM WR-DETAIL-LINE.
010730     ADD 1 TO WT-LINE-COUNT.
010740 2610-EXIT.
010750     EXIT.
010760
010770 2620-PRINT-ORDER-TRAILER SECTION.
010780 2620-START.
010790     MOVE SUM-TOTAL-ALLOCATED      TO WR-TR-ALLOC.
010800     MOVE SUM-MEETS-DUE             TO WR-TR-MEETS.
010810     MOVE SUM-EXPECTED-COMPLETION   TO WR-TR-ESTDATE.
010820     MOVE SUM-MEETS-DUE-EST         TO WR-TR-ESTFLAG.
010830     WRITE SCHED-RPT-LINE FROM WR-TRAILER-LINE.
010840     ADD 1 TO WT-LINE-COUNT.
010850     IF SUM-NOTE NOT = SPACES
010860         MOVE SUM-NOTE TO WR-NT-TEXT
010870         WRITE SCHED-RPT-LINE FROM WR-NOTE-LINE
010880         ADD 1 TO WT-LINE-COUNT
010890     END-IF.
010900     MOVE SPACES TO SCHED-RPT-LINE.
010910     WRITE SCHED-RPT-LINE.
010920     ADD 1 TO WT-LINE-COUNT.
010930 2620-EXIT.
010940     EXIT.
010950
010960*----------------------------------------------------------------*
010970* 8000-FINALIZE -- BATCH FLOW STEP 4.  PRINT GRAND TOTALS AND
010980* CLOSE EVERYTHING DOWN.
010990*----------------------------------------------------------------*
011000 8000-FINALIZE SECTION.
011010 8000-START.
011020     PERFORM 8100-PRINT-GRAND-TOTAL THRU 8100-EXIT.
011030     CLOSE CAPACITY-FILE
011040           OPERATION-FILE
011050           ORDER-FILE
011060           ALLOC-FILE
011070           SUMMARY-FILE
011080           SCHED-RPT-FILE.
011090 8000-EXIT.
011100     EXIT.
011110
011120 8100-PRINT-GRAND-TOTAL SECTION.
011130 8100-START.
011140     MOVE WT-TOT-ORDERS    TO WR-GT-ORDERS.
011150     MOVE WT-TOT-REQUESTED TO WR-GT-REQUESTED.
011160     WRITE SCHED-RPT-LINE FROM WR-GRAND-TOTAL-LINE1.
011170     MOVE WT-TOT-ALLOCATED TO WR-GT-ALLOCATED.
011180     MOVE WT-TOT-ONTIME    TO WR-GT-ONTIME.
011190     MOVE WT-TOT-LATE      TO WR-GT-LATE.
011200     WRITE SCHED-RPT-LINE FROM WR-GRAND-TOTAL-LINE2.
011210 8100-EXIT.
011220     EXIT.
011230
011240*----------------------------------------------------------------*
011250* 9200-READ-NEXT-ORDER -- READ-AHEAD FOR THE MAIN ORDER LOOP.
011260* THE NUMERIC-CLASS TEST ON ORD-ID IS A BELT-AND-SUSPENDERS
011270* CHECK, SAME IDIOM THE SHOP USES ON ITS OTHER READ-AHEAD LOOPS.
011280*----------------------------------------------------------------*
011290 9200-READ-NEXT-ORDER SECTION.
011300 9200-START.
011310     READ ORDER-FILE
011320         AT END MOVE 99 TO FS-EXIT.
011330     IF NOT FS-TERMINA
011340         IF ORD-ID IS NOT WS-NUMERIC-CLASS
011350             PERFORM 9900-ABORT-RUN THRU 9900-EXIT
011360         END-IF
011370     END-IF.
011380 9200-EXIT.
011390     EXIT.
011400
011410*----------------------------------------------------------------*
011420* 9900-ABORT-RUN -- NO SCREEN IN A BATCH RUN, SO A BAD RECORD
011430* GOES STRAIGHT TO SYSOUT AND THE JOB ABENDS WITH A RETURN CODE
011440* THE SCHEDULING OPERATOR CAN SEE ON THE JOB LOG.
011450*----------------------------------------------------------------*
011460 9900-ABORT-RUN SECTION.
011470 9900-START.
011480     DISPLAY "ORDSCHED - INVALID ORDER RECORD - ORD-ID NOT NUMERIC".
011490     MOVE 16 TO RETURN-CODE.
011500     CLOSE CAPACITY-FILE OPERATION-FILE ORDER-FILE
011510           ALLOC-FILE SUMMARY-FILE SCHED-RPT-FILE.
011520     GOBACK.
011530 9900-EXIT.
011540     EXIT.
011550
