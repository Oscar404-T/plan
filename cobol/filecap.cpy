000100*================================================================*
000110* FILECAP  --  CAPACITY-RECORD LAYOUT                   (001000)
000120*----------------------------------------------------------------*
000130* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000140* COPYBOOK:    SHIFT-LEVEL DEFAULT CAPACITY.  AT MOST TWO RECORDS
000150*              ON THE FILE (CAP-SHIFT = DAY, CAP-SHIFT = NIGHT).
000160*              WHEN A SHIFT IS MISSING THE PROGRAM DEFAULTS TO
000170*              10 PIECES/HOUR -- SEE RULE R6 STEP 4.
000180*              RECORD LENGTH IS FIXED AT 40 BYTES.
000190*----------------------------------------------------------------*
000200* REVISIONS:   DATE        BY    DESCRIPTION                    *
000210*              ----------  ----  -----------------------------  *
000220*              03/14/1986  WRH   ORIGINAL CUT.                   *
000230*================================================================*
000240 01  CAPACITY-RECORD.
000250     05  CAP-SHIFT               PIC X(005).
000260     05  CAP-PIECES-PER-HOUR     PIC 9(005).
000270     05  CAP-DESCRIPTION         PIC X(028).
000280     05  FILLER                  PIC X(002).
