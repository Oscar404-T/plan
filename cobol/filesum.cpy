000100*================================================================*
000110* FILESUM  --  SCHEDULE-SUMMARY-RECORD LAYOUT           (001000)
000120*----------------------------------------------------------------*
000130* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000140* COPYBOOK:    ONE SUMMARY RECORD PER ORDER, WRITTEN BY ORDSCHED
000150*              TO SUMMARYOUT AFTER THE PIPELINE SIMULATION AND
000160*              THE DUE-DATE CHECK (RULE R8) HAVE RUN.
000170*----------------------------------------------------------------*
000180* REVISIONS:   DATE        BY    DESCRIPTION                    *
000190*              ----------  ----  -----------------------------  *
000200*              03/14/1986  WRH   ORIGINAL CUT.                   *
000210*              04/22/1994  RLC   ADDED SUM-NOTE FOR THE          *
000220*                                UNDER-CAPACITY CALLOUT.         *
000230*================================================================*
000240 01  SCHEDULE-SUMMARY-RECORD.
000250     05  SUM-ORDER-ID            PIC 9(006).
000260     05  SUM-REQUESTED-QTY       PIC 9(007).
000270     05  SUM-REQUIRED-INPUT      PIC 9(007).
000280     05  SUM-SIZE-INCH           PIC 9(003)V99.
000290     05  SUM-MAX-CUTS            PIC 9(005).
000300     05  SUM-MAX-LAYERS          PIC 9(003).
000310     05  SUM-TOTAL-ALLOCATED     PIC 9(007).
000320     05  SUM-MEETS-DUE           PIC X(001).
000330     05  SUM-EXPECTED-COMPLETION PIC 9(010).
000340     05  SUM-MEETS-DUE-EST       PIC X(001).
000350     05  SUM-NOTE                PIC X(060).
000360     05  FILLER                  PIC X(010).
