000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    WSCAPRPT.
000130 AUTHOR.        R. L. CHEN.
000140 INSTALLATION.  GLASSCRAFT MFG CO - PLANT SYSTEMS GROUP.
000150 DATE-WRITTEN.  09/02/1991.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*----------------------------------------------------------------*
000190* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000200*
000210* PROGRAM:     WSCAPRPT  -  WORKSHOP CAPACITY REFERENCE LISTING
000220*
000230* PURPOSE:     LISTS THE MACHINE-LEVEL CAPACITY REFERENCE FILE
000240*              FOR THE PLANNERS, SORTED BY WORKSHOP AND ROUTING
000250*              SEQUENCE.  THIS FILE IS REFERENCE DATA ONLY -- IT
000260*              IS NOT READ BY THE ORDSCHED SCHEDULING RUN.
000270*----------------------------------------------------------------*
000280* VERSIONS:    DATE        DESCRIPTION
000290*              ----------  --------------------------------------
000300*              09/02/1991  ORIGINAL CUT, MULTI-PLANT ROLLOUT.
000310*----------------------------------------------------------------*
000320* CHANGE LOG:
000330*   DATE        BY    TICKET   DESCRIPTION
000340*   ----------  ----  -------  ------------------------------
000350*   09/02/1991  RLC   N/A      ORIGINAL CUT.
000360*   03/30/1995  KPB   PS-0347  ADDED CYCLE TIME AND MACHINE
000370*                              COUNT COLUMNS -- ENGINEERING
000380*                              WANTED THEM ON THE SAME LISTING
000390*                              AS CAPACITY PER HOUR.
000400*   11/30/1998  KPB   PS-0412  Y2K REVIEW.  REPORT DATE/TIME
000410*                              STAMP COMES FROM ACCEPT FROM
000420*                              DATE/TIME, ALREADY 2-DIGIT ON
000430*                              THIS COMPILER.  NO CHANGE --
000440*                              DISPLAY FIELDS ONLY, NOT USED
000450*                              IN ANY COMPARISON OR ARITHMETIC.
000460*   08/03/2001  DJT   PS-0458  DROPPED THE INTERACTIVE SORT-
000470*                              ORDER MENU -- THIS RUN IS NOW
000480*                              CALLED FROM THE NIGHTLY BATCH
000490*                              STREAM WITH NO OPERATOR PRESENT.
000500*                              SORT ORDER IS FIXED ASCENDING ON
000510*                              WORKSHOP, THEN ROUTING SEQUENCE.
000520*----------------------------------------------------------------*
000530*================================================================*
000540 ENVIRONMENT DIVISION.
000550*----------------------------------------------------------------*
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.   IBM-370.
000580 OBJECT-COMPUTER.   IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
000620     UPSI-0 ON STATUS IS WS-TRACE-ON
000630            OFF STATUS IS WS-TRACE-OFF.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT SORT-FILE ASSIGN TO SORTWK01.
000670
000680     SELECT WORKSHOP-FILE ASSIGN TO WORKSHOP
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WT-ST-WORKSHOP.
000710
000720     SELECT WORKSHOP-SORTED ASSIGN TO WKSORTED
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS WT-ST-WORKSHOP.
000750
000760     SELECT REPORT-FILE ASSIGN TO WSCAPRPT
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780*================================================================*
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  WORKSHOP-FILE
000820     RECORDING MODE IS F.
000830 COPY FILEWSC.
000840
000850 SD  SORT-FILE.
000860 01  SD-RECORD.
000870     05  SD-WORKSHOP             PIC X(010).
000880     05  SD-OPERATION-SEQ        PIC 9(002).
000890     05  SD-MACHINE-NAME         PIC X(020).
000900     05  SD-MACHINE-COUNT        PIC 9(003).
000910     05  SD-CYCLE-TIME           PIC 9(004)V99.
000920     05  SD-CAPACITY-PER-HOUR    PIC 9(006)V99.
000930     05  FILLER                  PIC X(005).
000940 01  SD-RECORD-ALT REDEFINES SD-RECORD.
000950     05  SD-FLAT-IMAGE           PIC X(052).
000960
000970 FD  WORKSHOP-SORTED
000980     RECORDING MODE IS F.
000990 01  R1-RECORD.
001000     05  R1-WORKSHOP             PIC X(010).
001010     05  R1-OPERATION-SEQ        PIC 9(002).
001020     05  R1-MACHINE-NAME         PIC X(020).
001030     05  R1-MACHINE-COUNT        PIC 9(003).
001040     05  R1-CYCLE-TIME           PIC 9(004)V99.
001050     05  R1-CAPACITY-PER-HOUR    PIC 9(006)V99.
001060     05  FILLER                  PIC X(005).
001070
001080 FD  REPORT-FILE
001090     RECORDING MODE IS F.
001100 01  REPORT-LINE                 PIC X(132).
001110*================================================================*
001120 WORKING-STORAGE SECTION.
001130*----------------------------------------------------------------*
001140 01  WC-CONSTANTS.
001150     05  WC-LINES-PER-PAGE     PIC 9(002) COMP VALUE 55.
001160
001170 01  WT-FILE-STATUS.
001180     05  WT-ST-WORKSHOP           PIC X(002) VALUE SPACES.
001190         88  WT-WORKSHOP-OK       VALUE "00".
001200         88  WT-WORKSHOP-EOF      VALUE "10".
001210
001220 01  WT-COUNTERS.
001230     05  WT-CT-PAGE             PIC 9(003) COMP VALUE ZERO.
001240     05  WT-CT-LINES             PIC 9(002) COMP VALUE 99.
001250     05  WT-CT-READ              PIC 9(006) COMP VALUE ZERO.
001260
001270 01  WT-WORKAREA.
001280     05  WT-SYS-DATE.
001290         10  WT-SYS-YR        PIC 9(002) VALUE ZEROS.
001300         10  WT-SYS-MO        PIC 9(002) VALUE ZEROS.
001310         10  WT-SYS-DA        PIC 9(002) VALUE ZEROS.
001320     05  WT-SYS-TIME.
001330         10  WT-SYS-HR        PIC 9(002) VALUE ZEROS.
001340         10  WT-SYS-MIN       PIC 9(002) VALUE ZEROS.
001350         10  WT-SYS-SEC       PIC 9(002) VALUE ZEROS.
001360     05  WT-SYS-DATE-ALT REDEFINES WT-SYS-DATE
001370                            PIC 9(006).
001380     05  WT-SYS-TIME-ALT REDEFINES WT-SYS-TIME
001390                            PIC 9(006).
001400
001410 01  WR-CAB1.
001420     05  FILLER                   PIC X(040) VALUE
001430         "GLASSCRAFT MFG CO".
001440     05  FILLER                   PIC X(006) VALUE "DATE: ".
001450     05  WR-CAB-DATE.
001460         10  WR-CAB-MO           PIC 9(002) VALUE ZEROS.
001470         10  FILLER               PIC X(001) VALUE "/".
001480         10  WR-CAB-DA           PIC 9(002) VALUE ZEROS.
001490         10  FILLER               PIC X(001) VALUE "/".
001500         10  WR-CAB-YR           PIC 9(002) VALUE ZEROS.
001510     05  FILLER                   PIC X(007) VALUE " TIME: ".
001520     05  WR-CAB-TIME.
001530         10  WR-CAB-HR        PIC 9(002) VALUE ZEROS.
001540         10  FILLER           PIC X(001) VALUE ":".
001550         10  WR-CAB-MIN       PIC 9(002) VALUE ZEROS.
001560         10  FILLER           PIC X(001) VALUE ":".
001570         10  WR-CAB-SEC       PIC 9(002) VALUE ZEROS.
001580     05  FILLER                   PIC X(061) VALUE SPACES.
001590
001600 01  WR-SEP1.
001610     05  FILLER                   PIC X(095) VALUE ALL "-".
001620     05  FILLER                   PIC X(037) VALUE SPACES.
001630
001640 01  WR-CAB3.
001650     05  FILLER                   PIC X(031) VALUE
001660         "WORKSHOPCAP".
001670     05  FILLER                   PIC X(035) VALUE
001680         "WORKSHOP CAPACITY REFERENCE LISTING".
001690     05  FILLER                   PIC X(011) VALUE "PAGE: ".
001700     05  WR-CAB-PAGE            PIC ZZ9 VALUE ZEROS.
001710     05  FILLER                   PIC X(052) VALUE SPACES.
001720
001730 01  WR-CAB4.
001740     05  FILLER                   PIC X(011) VALUE "WORKSHOP  ".
001750     05  FILLER                   PIC X(006) VALUE "SEQ  ".
001760     05  FILLER                   PIC X(022) VALUE "MACHINE NAME        ".
001770     05  FILLER                   PIC X(008) VALUE "COUNT  ".
001780     05  FILLER                   PIC X(010) VALUE "CYCLE   ".
001790     05  FILLER                   PIC X(012) VALUE "CAP/HOUR  ".
001800     05  FILLER                   PIC X(063) VALUE SPACES.
001810
001820 01  WR-DET1.
001830     05  WR-DET-WORKSHOP          PIC X(010) VALUE SPACES.
001840     05  FILLER                   PIC X(001) VALUE SPACES.
001850     05  WR-DET-OP-SEQ            PIC Z9 VALUE SPACES.
001860     05  FILLER                   PIC X(004) VALUE SPACES.
001870     05  WR-DET-MACHINE-NAME      PIC X(020) VALUE SPACES.
001880     05  FILLER                   PIC X(002) VALUE SPACES.
001890     05  WR-DET-MACHINE-COUNT     PIC ZZ9 VALUE SPACES.
001900     05  FILLER                   PIC X(005) VALUE SPACES.
001910     05  WR-DET-CYCLE-TIME        PIC ZZZ9.99 VALUE SPACES.
001920     05  FILLER                   PIC X(003) VALUE SPACES.
001930     05  WR-DET-CAP-PER-HOUR      PIC ZZZZZ9.99 VALUE SPACES.
001940     05  FILLER                   PIC X(049) VALUE SPACES.
001950
001960*================================================================*
001970 PROCEDURE DIVISION.
001980*----------------------------------------------------------------*
001990 0000-CONTROLE.
002000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002010     PERFORM 2000-PROCESS-WORKSHOP THRU 2000-EXIT
002020         UNTIL WT-WORKSHOP-EOF.
002030     PERFORM 8000-FINALIZE THRU 8000-EXIT.
002040     GOBACK.
002050*----------------------------------------------------------------*
002060* 1000-INITIALIZE -- SORT THE WORKSHOP CAPACITY FILE ASCENDING ON
002070* WORKSHOP THEN ROUTING SEQUENCE.  THE INTERACTIVE ORDER MENU
002080* WAS DROPPED 08/03/2001 DJT, PS-0458, WHEN THE RUN MOVED TO
002090* THE UNATTENDED NIGHTLY STREAM.
002100*----------------------------------------------------------------*
002110 1000-INITIALIZE.
002120     SORT SORT-FILE
002130         ON ASCENDING KEY SD-WORKSHOP
002140         ON ASCENDING KEY SD-OPERATION-SEQ
002150         USING WORKSHOP-FILE
002160         GIVING WORKSHOP-SORTED.
002170
002180     OPEN INPUT  WORKSHOP-SORTED.
002190     OPEN OUTPUT REPORT-FILE.
002200     IF WS-TRACE-ON
002210         DISPLAY "WSCAPRPT - TRACE SWITCH IS ON"
002220     END-IF.
002230     READ WORKSHOP-SORTED.
002240 1000-EXIT.
002250     EXIT.
002260
002270*----------------------------------------------------------------*
002280* 2000-PROCESS-WORKSHOP -- ONE DETAIL LINE PER WORKSHOP/OPERATION PAIR.
002290*----------------------------------------------------------------*
002300 2000-PROCESS-WORKSHOP.
002310     IF WT-CT-LINES > WC-LINES-PER-PAGE
002320         PERFORM 1400-PRINT-TITLE THRU 1400-EXIT
002330     END-IF.
002340     MOVE R1-WORKSHOP          TO WR-DET-WORKSHOP.
002350     MOVE R1-OPERATION-SEQ     TO WR-DET-OP-SEQ.
002360     MOVE R1-MACHINE-NAME      TO WR-DET-MACHINE-NAME.
002370     MOVE R1-MACHINE-COUNT     TO WR-DET-MACHINE-COUNT.
002380     MOVE R1-CYCLE-TIME        TO WR-DET-CYCLE-TIME.
002390     MOVE R1-CAPACITY-PER-HOUR TO WR-DET-CAP-PER-HOUR.
002400     WRITE REPORT-LINE FROM WR-DET1.
002410     ADD 1 TO WT-CT-LINES.
002420     ADD 1 TO WT-CT-READ.
002430     READ WORKSHOP-SORTED
002440         AT END MOVE "10" TO WT-ST-WORKSHOP.
002450 2000-EXIT.
002460     EXIT.
002470
002480 8000-FINALIZE.
002490     CLOSE WORKSHOP-SORTED REPORT-FILE.
002500 8000-EXIT.
002510     EXIT.
002520*----------------------------------------------------------------*
002530* 1400-PRINT-TITLE -- PAGE HEADER, SAME LAYOUT IDIOM THE
002540* SHOP USES ON ITS OTHER SORT-BASED LISTINGS.
002550*----------------------------------------------------------------*
002560 1400-PRINT-TITLE.
002570     ACCEPT WT-SYS-DATE FROM DATE.
002580     ACCEPT WT-SYS-TIME FROM TIME.
002590     ADD 1 TO WT-CT-PAGE.
002600     MOVE WT-SYS-MO    TO WR-CAB-MO.
002610     MOVE WT-SYS-DA    TO WR-CAB-DA.
002620     MOVE WT-SYS-YR    TO WR-CAB-YR.
002630     MOVE WT-SYS-HR   TO WR-CAB-HR.
002640     MOVE WT-SYS-MIN TO WR-CAB-MIN.
002650     MOVE WT-SYS-SEC TO WR-CAB-SEC.
002660     MOVE WT-CT-PAGE TO WR-CAB-PAGE.
002670     WRITE REPORT-LINE FROM WR-CAB1.
002680     WRITE REPORT-LINE FROM WR-CAB3.
002690     WRITE REPORT-LINE FROM WR-SEP1.
002700     WRITE REPORT-LINE FROM WR-CAB4.
002710     WRITE REPORT-LINE FROM WR-SEP1.
002720     MOVE 5 TO WT-CT-LINES.
002730 1400-EXIT.
002740     EXIT.
