000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    BCKALLOC.
000130 AUTHOR.        D. J. TANAKA.
000140 INSTALLATION.  GLASSCRAFT MFG CO - PLANT SYSTEMS GROUP.
000150 DATE-WRITTEN.  11/12/1993.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*----------------------------------------------------------------*
000190* SYSTEM:      PRODSKED  -  PRODUCTION CAPACITY SCHEDULING
000200*
000210* PROGRAM:     BCKALLOC  -  BACKWARD CHAINED ALLOCATOR, DIAGNOSTIC
000220*                           RUN, CSV EXPORT
000230*
000240* PURPOSE:     SORTS THE ORDER FILE ASCENDING ON ORD-ID.  FOR
000250*              EACH ORDER, WALKS THE ROUTING IN REVERSE -- LAST
000260*              OPERATION FIRST -- AND, FOR EACH OPERATION, WALKS
000270*              THE HOURS BACKWARD FROM THAT OPERATION'S DEADLINE
000280*              (THE ORDER'S DUE DATE FOR THE LAST OPERATION, THE
000290*              EARLIEST HOUR ALLOCATED TO THE NEXT OPERATION FOR
000300*              EVERY OPERATION BEFORE IT) UNTIL THE QUANTITY IS
000310*              PLACED OR THE ORDER'S START BOUNDARY IS REACHED.
000320*              IF AN OPERATION NEVER GETS AN HOUR, ITS DEADLINE
000330*              COLLAPSES BACK TO THE ORDER START SO THE CHAIN
000340*              DOES NOT BREAK.  THE RESULT IS WRITTEN AS A
000350*              SEMICOLON-DELIMITED EXPORT FILE, ONE ROW PER HOUR
000360*              SLOT IN CHRONOLOGICAL ORDER, PLUS AN ORDER TOTAL
000370*              ROW NAMING THE SHORT OPERATION WHEN THE CHAIN
000380*              COULD NOT BE FULLY BACKED OFF THE DUE DATE.  THE
000390*              SCHEDULING DESK RUNS THIS AGAINST ORDSCHED'S
000400*              SUMMARYOUT TO SPOT-CHECK THE ESTIMATED-COMPLETION
000410*              FLAG ON MULTI-OPERATION ORDERS.
000420*----------------------------------------------------------------*
000430* CHANGE LOG:
000440*   DATE        BY    TICKET   DESCRIPTION
000450*   ----------  ----  -------  ------------------------------
000460*   11/12/1993  DJT   N/A      ORIGINAL CUT.  MODELED ON THE
000470*                              CUTLIST EXPORT RUN'S SEMICOLON-
000480*                              DELIMITED OUTPUT STYLE.
000490*   02/08/1995  RLC   PS-0352  ADDED THE PER-OPERATION PPH
000500*                              OVERRIDE LOOKUP (RULE R6) -- THE
000510*                              SHIFT TABLE ALONE WAS UNDERSTATING
000520*                              BOTTLENECK OPERATIONS.
000530*   11/30/1998  KPB   PS-0412  Y2K REVIEW.  ORD-DUE-DATETIME AND
000540*                              ORD-START-DATETIME ARE ALREADY
000550*                              4-DIGIT YEAR.  NO CHANGE NEEDED.
000560*   06/19/1999  KPB   PS-0415  Y2K - CONFIRMED 1921-SUBTRACT-ONE-
000570*                              DAY BORROWS THE CENTURY CORRECTLY
000580*                              GOING BACKWARD OVER 01/01/2000.
000590*   08/03/2001  DJT   PS-0458  DROPPED THE OPERATOR SCREEN PROMPT
000600*                              FOR THE OUTPUT FILE NAME -- THIS
000610*                              RUN IS NOW SUBMITTED UNATTENDED IN
000620*                              THE NIGHT BATCH STREAM BEHIND
000630*                              ORDSCHED, SAME AS FWDALLOC.
000640*   09/17/2003  MAS   PS-0481  WIDENED THE TOTAL ROW'S FLAG FIELD
000650*                              SO THE FULL OPERATION NAME SHOWS
000660*                              ON A SHORT CHAIN.
000670*----------------------------------------------------------------*
000680*================================================================*
000690 ENVIRONMENT DIVISION.
000700*----------------------------------------------------------------*
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.   IBM-370.
000730 OBJECT-COMPUTER.   IBM-370.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
000770     UPSI-0 ON STATUS IS WS-TRACE-ON
000780            OFF STATUS IS WS-TRACE-OFF.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT ORDER-FILE ASSIGN TO ORDERS
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS IS FS-STAT.
000840
000850     SELECT CAPACITY-FILE ASSIGN TO CAPACITY
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS FS-STAT.
000880
000890     SELECT SORT-FILE ASSIGN TO SORTWK03.
000900
000910     SELECT BCK-SORTED ASSIGN TO BCKSORTD
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS FS-STAT.
000940
000950     SELECT REPORT-FILE ASSIGN TO BCKCSV
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         FILE STATUS IS FS-STAT.
000980*================================================================*
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  ORDER-FILE
001020     RECORDING MODE IS F.
001030 COPY FILEORD.
001040
001050 FD  CAPACITY-FILE
001060     RECORDING MODE IS F.
001070 COPY FILECAP.
001080
001090 SD  SORT-FILE.
001100 01  SD-RECORD.
001110     05  SD-ORD-ID               PIC 9(006).
001120     05  SD-ORD-INTERNAL-MODEL   PIC X(020).
001130     05  SD-ORD-LENGTH           PIC 9(004)V99.
001140     05  SD-ORD-WIDTH            PIC 9(004)V99.
001150     05  SD-ORD-THICKNESS        PIC 9(004)V99.
001160     05  SD-ORD-QUANTITY         PIC 9(007).
001170     05  SD-ORD-EST-YIELD        PIC 9(003)V99.
001180     05  SD-ORD-DUE-DATETIME     PIC 9(010).
001190     05  SD-ORD-START-DATETIME   PIC 9(010).
001200     05  SD-ORD-WORKSHOP         PIC X(010).
001210     05  SD-ORD-ORIG-LENGTH      PIC 9(004)V99.
001220     05  SD-ORD-ORIG-WIDTH       PIC 9(004)V99.
001230     05  SD-ORD-OP-COUNT         PIC 9(002).
001240     05  SD-ORD-OP OCCURS 10 TIMES.
001250         10  SD-ORD-OP-NAME      PIC X(012).
001260         10  SD-ORD-OP-PPH       PIC 9(005).
001270     05  FILLER                  PIC X(009).
001280
001290 FD  BCK-SORTED
001300     RECORDING MODE IS F.
001310 01  BK-RECORD.
001320     05  BK-ORD-ID               PIC 9(006).
001330     05  BK-ORD-INTERNAL-MODEL   PIC X(020).
001340     05  BK-ORD-LENGTH           PIC 9(004)V99.
001350     05  BK-ORD-WIDTH            PIC 9(004)V99.
001360     05  BK-ORD-THICKNESS        PIC 9(004)V99.
001370     05  BK-ORD-QUANTITY         PIC 9(007).
001380     05  BK-ORD-EST-YIELD        PIC 9(003)V99.
001390     05  BK-ORD-DUE-DATETIME     PIC 9(010).
001400     05  BK-ORD-START-DATETIME   PIC 9(010).
001410     05  BK-ORD-WORKSHOP         PIC X(010).
001420     05  BK-ORD-ORIG-LENGTH      PIC 9(004)V99.
001430     05  BK-ORD-ORIG-WIDTH       PIC 9(004)V99.
001440     05  BK-ORD-OP-COUNT         PIC 9(002).
001450     05  BK-ORD-OP OCCURS 10 TIMES.
001460         10  BK-ORD-OP-NAME      PIC X(012).
001470         10  BK-ORD-OP-PPH       PIC 9(005).
001480     05  FILLER                  PIC X(009).
001490
001500 01  BK-RECORD-ALT REDEFINES BK-RECORD.
001510     05  BK-FLAT-IMAGE            PIC X(279).
001520
001530 FD  REPORT-FILE
001540     RECORDING MODE IS F.
001550 01  CSV-REC.
001560     05  CSV-ORDID               PIC 9(006).
001570     05  CSV-PTO1                PIC X(001).
001580     05  CSV-OPNAME               PIC X(012).
001590     05  CSV-PTO2                PIC X(001).
001600     05  CSV-HOUR                PIC 9(010).
001610     05  CSV-PTO3                PIC X(001).
001620     05  CSV-SHIFT               PIC X(005).
001630     05  CSV-PTO4                PIC X(001).
001640     05  CSV-QTY                 PIC 9(005).
001650     05  CSV-PTO5                PIC X(001).
001660     05  FILLER                  PIC X(036).
001670
001680 01  CSV-TOT-REC REDEFINES CSV-REC.
001690     05  CSVT-ORDID              PIC 9(006).
001700     05  CSVT-PTO1               PIC X(001).
001710     05  CSVT-LABEL              PIC X(012).
001720     05  CSVT-PTO2               PIC X(001).
001730     05  CSVT-QTY                PIC 9(009).
001740     05  CSVT-PTO3               PIC X(001).
001750     05  CSVT-FLAG               PIC X(024).
001760     05  CSVT-PTO4               PIC X(001).
001770     05  FILLER                  PIC X(022).
001780*================================================================*
001790 WORKING-STORAGE SECTION.
001800*----------------------------------------------------------------*
001810* FILE STATUS -- SHARED BY ALL FOUR FILES.
001820*----------------------------------------------------------------*
001830 77  FS-STAT                 PIC 9(002) VALUE ZEROS.
001840     88  FS-OK                VALUE ZEROS.
001850     88  FS-EOF-STATUS        VALUE 10.
001860
001870 77  FS-EXIT                 PIC 9(002) VALUE ZEROS.
001880     88  FS-PROCESSA          VALUE ZERO.
001890     88  FS-TERMINA           VALUE 99.
001900
001910 77  WS-TRACE-COUNT           PIC 9(003) COMP VALUE ZERO.
001920
001930*----------------------------------------------------------------*
001940* SHIFT CAPACITY TABLE (AT MOST 2 ENTRIES -- DAY, NIGHT).
001950*----------------------------------------------------------------*
001960 01  WT-CAP-TABLE.
001970     05  WT-CAP-COUNT         PIC 9(002) COMP VALUE ZERO.
001980     05  WT-CAP-ENTRY OCCURS 2 TIMES.
001990         10  WT-CAP-SHIFT     PIC X(005).
002000         10  WT-CAP-PPH       PIC 9(005).
002010     05  FILLER               PIC X(004).
002020
002030 01  WT-SUBSCRIPTS.
002040     05  CAP-IDX              PIC 9(002) COMP VALUE ZERO.
002050     05  FILLER               PIC X(004).
002060
002070*----------------------------------------------------------------*
002080* DATE-TIME WORK AREA -- SAME BROKEN-OUT REDEFINES SCHEME AS
002090* ORDSCHED AND FWDALLOC SO HOUR/DAY/MONTH/YEAR ARITHMETIC NEEDS
002100* NO INTRINSIC FUNCTIONS.
002110*----------------------------------------------------------------*
002120 01  WT-DATETIME-WORK         PIC 9(010).
002130 01  WT-DATETIME-PARTS REDEFINES WT-DATETIME-WORK.
002140     05  WT-DT-YYYY           PIC 9(004).
002150     05  WT-DT-MM             PIC 9(002).
002160     05  WT-DT-DD             PIC 9(002).
002170     05  WT-DT-HH             PIC 9(002).
002180
002190 01  WT-CUR-HOUR              PIC 9(010) VALUE ZERO.
002200 01  WT-CUR-HOUR-PARTS REDEFINES WT-CUR-HOUR.
002210     05  WT-CH-YYYY           PIC 9(004).
002220     05  WT-CH-MM             PIC 9(002).
002230     05  WT-CH-DD             PIC 9(002).
002240     05  WT-CH-HH             PIC 9(002).
002250
002260 01  WT-HOUR-SUB-INPUT        PIC 9(010) VALUE ZERO.
002270 01  WT-HOUR-SUB-OUTPUT       PIC 9(010) VALUE ZERO.
002280 01  WT-DAYS-THIS-MONTH       PIC 9(002) COMP VALUE ZERO.
002290 01  WT-LEAP-QUOT             PIC 9(006) COMP VALUE ZERO.
002300 01  WT-LEAP-REM              PIC 9(004) COMP VALUE ZERO.
002310 01  WT-SHIFT-OF-HOUR         PIC X(005) VALUE SPACES.
002320
002330 01  WT-MONTH-DAYS-TABLE.
002340     05  WT-MONTH-DAYS   PIC 9(002) COMP OCCURS 12 TIMES
002350                          VALUES 31 28 31 30 31 30
002360                                 31 31 30 31 30 31.
002370
002380*----------------------------------------------------------------*
002390* PER-ORDER BACKWARD-ALLOCATION WORK AREA (SPEC UNIT U3).
002400*----------------------------------------------------------------*
002410 01  WT-ALLOC-WORK.
002420     05  WT-ORD-ID            PIC 9(006).
002430     05  WT-ORD-QTY           PIC 9(007).
002440     05  WT-ORD-START         PIC 9(010).
002450     05  WT-CUR-DEADLINE       PIC 9(010).
002460     05  WT-REMAINING         PIC 9(007) COMP.
002470     05  WT-ALLOC-THIS        PIC 9(005) COMP.
002480     05  WT-THIS-OP-ALLOC     PIC 9(007) COMP.
002490     05  WT-LAST-OP-ALLOC     PIC 9(007) COMP.
002500     05  WT-SHIFT-CAP-RESULT  PIC 9(005) COMP.
002510     05  WT-OP-OVERRIDE-PPH   PIC 9(005).
002520     05  WT-OPNAME            PIC X(012).
002530     05  WT-UNDER-OPNAME      PIC X(012).
002540     05  WT-EARLIEST-HOUR     PIC 9(010).
002550     05  WT-OP-COUNT          PIC 9(002) COMP.
002560     05  WT-OP-IDX            PIC S9(003) COMP.
002570     05  WT-ANY-ALLOC-SW      PIC X(001).
002580         88  WT-ANY-ALLOC       VALUE "Y".
002590         88  WT-NO-ALLOC        VALUE "N".
002600
002610*----------------------------------------------------------------*
002620* HOUR-SLOT TABLE -- ACCUMULATED WHILE WALKING EACH OPERATION
002630* BACKWARD, THEN RE-SORTED INTO CHRONOLOGICAL ORDER (RULE R9)
002640* BEFORE THE CSV ROWS ARE WRITTEN.
002650*----------------------------------------------------------------*
002660 01  WT-BCK-TABLE.
002670     05  WT-BCK-COUNT         PIC 9(003) COMP VALUE ZERO.
002680     05  WT-BCK-ENTRY OCCURS 200 TIMES.
002690         10  WT-BCK-HOUR      PIC 9(010).
002700         10  WT-BCK-OPSEQ     PIC 9(002).
002710         10  WT-BCK-OPNAME    PIC X(012).
002720         10  WT-BCK-SHIFT     PIC X(005).
002730         10  WT-BCK-QTY       PIC 9(005) COMP.
002740
002750 01  WT-BCK-SWAP.
002760     05  WT-SWP-HOUR          PIC 9(010).
002770     05  WT-SWP-OPSEQ         PIC 9(002).
002780     05  WT-SWP-OPNAME        PIC X(012).
002790     05  WT-SWP-SHIFT         PIC X(005).
002800     05  WT-SWP-QTY           PIC 9(005) COMP.
002810
002820 01  WT-SORT-SUBS.
002830     05  WT-SRT-I             PIC 9(003) COMP VALUE ZERO.
002840     05  WT-SRT-J             PIC 9(003) COMP VALUE ZERO.
002850     05  WT-SRT-K             PIC 9(003) COMP VALUE ZERO.
002860     05  WT-PRT-IDX           PIC 9(003) COMP VALUE ZERO.
002870
002880*----------------------------------------------------------------*
002890* GRAND TOTALS.
002900*----------------------------------------------------------------*
002910 01  WT-TOTALS.
002920     05  WT-TOT-ORDERS        PIC 9(007) COMP VALUE ZERO.
002930     05  WT-TOT-ALLOCATED     PIC 9(009) COMP VALUE ZERO.
002940     05  WT-TOT-SHORT         PIC 9(007) COMP VALUE ZERO.
002950     05  WT-TOT-SHORT-ED      PIC ZZZZZZ9.
002960*================================================================*
002970 PROCEDURE DIVISION.
002980*----------------------------------------------------------------*
002990* 0000-CONTROLE -- MAIN CONTROL.
003000*----------------------------------------------------------------*
003010 0000-CONTROLE.
003020     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
003030     PERFORM 2000-PROCESS-ORDER THRU 2000-EXIT
003040         UNTIL FS-TERMINA.
003050     PERFORM 8000-FINALIZE THRU 8000-EXIT.
003060     STOP RUN.
003070
003080*----------------------------------------------------------------*
003090* 1000-INITIALIZE -- OPENS THE CAPACITY FILE AND LOADS THE SHIFT
003100* TABLE, SORTS THE ORDER FILE ASCENDING ON ORD-ID (SAME SORT KEY
003110* AS FWDALLOC SINCE THE 08/03/2001 CHANGE), THEN PRIMES THE
003120* READ-AHEAD.
003130*----------------------------------------------------------------*
003140 1000-INITIALIZE SECTION.
003150 1000-START.
003160     OPEN INPUT CAPACITY-FILE.
003170     PERFORM 1100-LOAD-CAPACITY THRU 1100-EXIT.
003180     CLOSE CAPACITY-FILE.
003190
003200     SORT SORT-FILE
003210         ON ASCENDING KEY SD-ORD-ID
003220         USING  ORDER-FILE
003230         GIVING BCK-SORTED.
003240
003250     OPEN INPUT  BCK-SORTED.
003260     OPEN OUTPUT REPORT-FILE.
003270     MOVE ZEROS TO FS-EXIT.
003280     READ BCK-SORTED
003290         AT END MOVE 99 TO FS-EXIT.
003300 1000-EXIT.
003310     EXIT.
003320
003330*----------------------------------------------------------------*
003340* 1100-LOAD-CAPACITY -- AT MOST TWO RECORDS ARE EXPECTED; IF THE
003350* FILE IS EMPTY THE TABLE STAYS AT ZERO AND 1901-CAPACITY-FOR-
003360* SHIFT SUPPLIES THE 10 PIECES/HOUR FLOOR.
003370*----------------------------------------------------------------*
003380 1100-LOAD-CAPACITY SECTION.
003390 1100-START.
003400     MOVE ZEROS TO FS-EXIT.
003410     READ CAPACITY-FILE
003420         AT END MOVE 99 TO FS-EXIT.
003430     PERFORM 1110-STORE-CAPACITY THRU 1110-EXIT
003440         UNTIL FS-TERMINA.
003450 1100-EXIT.
003460     EXIT.
003470
003480 1110-STORE-CAPACITY.
003490     ADD 1 TO WT-CAP-COUNT.
003500     MOVE WT-CAP-COUNT TO CAP-IDX.
003510     MOVE CAP-SHIFT           TO WT-CAP-SHIFT (CAP-IDX).
003520     MOVE CAP-PIECES-PER-HOUR TO WT-CAP-PPH   (CAP-IDX).
003530     READ CAPACITY-FILE
003540         AT END MOVE 99 TO FS-EXIT.
003550 1110-EXIT.
003560     EXIT.
003570
003580*----------------------------------------------------------------*
003590* 2000-PROCESS-ORDER -- ONE ORDER PER ITERATION.  RUNS THE BACKWARD
003600* CHAINED ALLOCATOR (SPEC UNIT U3) OVER THE ORDER'S OPERATIONS IN
003610* REVERSE ROUTING ORDER, RE-SORTS THE HOUR-SLOT TABLE INTO
003620* CHRONOLOGICAL ORDER, AND WRITES THE CSV DETAIL AND TOTAL ROWS.
003630*----------------------------------------------------------------*
003640 2000-PROCESS-ORDER SECTION.
003650 2000-START.
003660     MOVE BK-ORD-ID             TO WT-ORD-ID.
003670     MOVE BK-ORD-QUANTITY       TO WT-ORD-QTY.
003680     MOVE BK-ORD-START-DATETIME TO WT-ORD-START.
003690     MOVE BK-ORD-DUE-DATETIME   TO WT-CUR-DEADLINE.
003700     MOVE BK-ORD-OP-COUNT       TO WT-OP-COUNT.
003710     MOVE ZERO                  TO WT-BCK-COUNT.
003720     MOVE ZERO                  TO WT-LAST-OP-ALLOC.
003730     MOVE SPACES                TO WT-UNDER-OPNAME.
003740
003750     PERFORM 2500-BACKWARD-OP THRU 2500-EXIT
003760         VARYING WT-OP-IDX FROM WT-OP-COUNT BY -1
003770         UNTIL WT-OP-IDX < 1.
003780
003790     PERFORM 2700-SORT-TABLE THRU 2700-EXIT.
003800
003810     PERFORM 2800-WRITE-CSV-DETAIL THRU 2800-EXIT
003820         VARYING WT-PRT-IDX FROM 1 BY 1
003830         UNTIL WT-PRT-IDX > WT-BCK-COUNT.
003840
003850     PERFORM 2900-WRITE-CSV-TOTAL THRU 2900-EXIT.
003860
003870     ADD 1 TO WT-TOT-ORDERS.
003880     ADD WT-LAST-OP-ALLOC TO WT-TOT-ALLOCATED.
003890     IF WT-UNDER-OPNAME NOT = SPACES
003900         ADD 1 TO WT-TOT-SHORT
003910     END-IF.
003920
003930     READ BCK-SORTED
003940         AT END MOVE 99 TO FS-EXIT.
003950 2000-EXIT.
003960     EXIT.
003970
003980*----------------------------------------------------------------*
003990* 2500-BACKWARD-OP -- ONE OPERATION OF THE U3 CHAIN, VISITED LAST
004000* ROUTING STEP FIRST.  THE EARLIEST HOUR THIS OPERATION PICKS UP
004010* BECOMES THE DEADLINE HANDED TO THE OPERATION BEFORE IT; IF THIS
004020* OPERATION NEVER ALLOCATES, THE CHAIN COLLAPSES TO THE ORDER
004030* START (RULE R9 -- WHOLE-HOUR SLOTS, NO NEGATIVE-WIDTH WINDOW).
004040*----------------------------------------------------------------*
004050 2500-BACKWARD-OP SECTION.
004060 2500-START.
004070     MOVE BK-ORD-OP-NAME (WT-OP-IDX) TO WT-OPNAME.
004080     MOVE BK-ORD-OP-PPH  (WT-OP-IDX) TO WT-OP-OVERRIDE-PPH.
004090     MOVE WT-ORD-QTY       TO WT-REMAINING.
004100     MOVE WT-CUR-DEADLINE  TO WT-CUR-HOUR.
004110     MOVE ZEROS            TO WT-EARLIEST-HOUR.
004120     SET WT-NO-ALLOC TO TRUE.
004130
004140     PERFORM 2510-BACKWARD-HOUR THRU 2510-EXIT
004150         UNTIL WT-CUR-HOUR < WT-ORD-START
004160            OR WT-REMAINING = ZERO.
004170
004180     COMPUTE WT-THIS-OP-ALLOC = WT-ORD-QTY - WT-REMAINING.
004190     IF WT-OP-IDX = WT-OP-COUNT
004200         MOVE WT-THIS-OP-ALLOC TO WT-LAST-OP-ALLOC
004210     END-IF.
004220
004230     IF WT-REMAINING NOT = ZERO
004240         MOVE WT-OPNAME TO WT-UNDER-OPNAME
004250     END-IF.
004260
004270     IF WT-ANY-ALLOC
004280         MOVE WT-EARLIEST-HOUR TO WT-CUR-DEADLINE
004290     ELSE
004300         MOVE WT-ORD-START TO WT-CUR-DEADLINE
004310     END-IF.
004320 2500-EXIT.
004330     EXIT.
004340
004350*----------------------------------------------------------------*
004360* 2510-BACKWARD-HOUR -- ONE HOUR OF THE U3 WALK.  THE PER-
004370* OPERATION PPH OVERRIDE, WHEN PRESENT, WINS OVER THE SHIFT
004380* DEFAULT (RULE R6); ZERO-ALLOCATION HOURS ARE NEVER RECORDED
004390* (RULE R9).
004400*----------------------------------------------------------------*
004410 2510-BACKWARD-HOUR SECTION.
004420 2510-START.
004430     PERFORM 1900-SHIFT-OF-HOUR THRU 1900-EXIT.
004440     PERFORM 1901-CAPACITY-FOR-SHIFT THRU 1901-EXIT.
004450
004460     IF WT-OP-OVERRIDE-PPH > ZERO
004470         MOVE WT-OP-OVERRIDE-PPH TO WT-SHIFT-CAP-RESULT
004480     END-IF.
004490
004500     IF WT-SHIFT-CAP-RESULT < WT-REMAINING
004510         MOVE WT-SHIFT-CAP-RESULT TO WT-ALLOC-THIS
004520     ELSE
004530         MOVE WT-REMAINING TO WT-ALLOC-THIS
004540     END-IF.
004550
004560     IF WT-ALLOC-THIS > ZERO
004570         AND WT-BCK-COUNT < 200
004580         ADD 1 TO WT-BCK-COUNT
004590         MOVE WT-CUR-HOUR      TO WT-BCK-HOUR   (WT-BCK-COUNT)
004600         MOVE WT-OP-IDX        TO WT-BCK-OPSEQ  (WT-BCK-COUNT)
004610         MOVE WT-OPNAME        TO WT-BCK-OPNAME (WT-BCK-COUNT)
004620         MOVE WT-SHIFT-OF-HOUR TO WT-BCK-SHIFT  (WT-BCK-COUNT)
004630         MOVE WT-ALLOC-THIS    TO WT-BCK-QTY    (WT-BCK-COUNT)
004640         SUBTRACT WT-ALLOC-THIS FROM WT-REMAINING
004650         MOVE WT-CUR-HOUR TO WT-EARLIEST-HOUR
004660         SET WT-ANY-ALLOC TO TRUE
004670     END-IF.
004680
004690     MOVE WT-CUR-HOUR TO WT-HOUR-SUB-INPUT.
004700     PERFORM 1920-SUBTRACT-ONE-HOUR THRU 1920-EXIT.
004710     MOVE WT-HOUR-SUB-OUTPUT TO WT-CUR-HOUR.
004720 2510-EXIT.
004730     EXIT.
004740
004750*----------------------------------------------------------------*
004760* 1900-SHIFT-OF-HOUR -- RULE R5.  CLASSIFIES WT-CUR-HOUR AS DAY
004770* SHIFT (08:00-18:59) OR NIGHT SHIFT (19:00-07:59).
004780*----------------------------------------------------------------*
004790 1900-SHIFT-OF-HOUR SECTION.
004800 1900-START.
004810     MOVE WT-CUR-HOUR TO WT-DATETIME-WORK.
004820     IF WT-DT-HH IS WS-NUMERIC-CLASS
004830         IF WT-DT-HH >= 8 AND WT-DT-HH < 19
004840             MOVE "DAY  " TO WT-SHIFT-OF-HOUR
004850         ELSE
004860             MOVE "NIGHT" TO WT-SHIFT-OF-HOUR
004870         END-IF
004880     ELSE
004890         MOVE "NIGHT" TO WT-SHIFT-OF-HOUR
004900     END-IF.
004910 1900-EXIT.
004920     EXIT.
004930
004940*----------------------------------------------------------------*
004950* 1901-CAPACITY-FOR-SHIFT -- LOOKS UP WT-SHIFT-OF-HOUR IN THE
004960* CAPACITY TABLE; DEFAULTS TO 10 PIECES/HOUR WHEN NOT FOUND.
004970* 2510-BACKWARD-HOUR APPLIES THE PER-OPERATION OVERRIDE ON TOP
004980* OF WHAT THIS PARAGRAPH RETURNS.
004990*----------------------------------------------------------------*
005000 1901-CAPACITY-FOR-SHIFT SECTION.
005010 1901-START.
005020     MOVE 10 TO WT-SHIFT-CAP-RESULT.
005030     PERFORM 1902-SCAN-CAP-TABLE THRU 1902-EXIT
005040         VARYING CAP-IDX FROM 1 BY 1
005050         UNTIL CAP-IDX > WT-CAP-COUNT.
005060 1901-EXIT.
005070     EXIT.
005080
005090 1902-SCAN-CAP-TABLE.
005100     IF WT-CAP-SHIFT (CAP-IDX) = WT-SHIFT-OF-HOUR
005110         MOVE WT-CAP-PPH (CAP-IDX) TO WT-SHIFT-CAP-RESULT
005120     END-IF.
005130 1902-EXIT.
005140     EXIT.
005150
005160*----------------------------------------------------------------*
005170* 1920-SUBTRACT-ONE-HOUR -- SUBTRACTS ONE HOUR FROM WT-HOUR-SUB-
005180* INPUT, RESULT IN WT-HOUR-SUB-OUTPUT, BORROWING DAY/MONTH/YEAR
005190* AS NEEDED.  THE MIRROR IMAGE OF FWDALLOC'S 1910-BUMP-ONE-HOUR.
005200*----------------------------------------------------------------*
005210 1920-SUBTRACT-ONE-HOUR SECTION.
005220 1920-START.
005230     MOVE WT-HOUR-SUB-INPUT TO WT-DATETIME-WORK.
005240     IF WT-DT-HH = 0
005250         MOVE 23 TO WT-DT-HH
005260         PERFORM 1921-SUBTRACT-ONE-DAY THRU 1921-EXIT
005270     ELSE
005280         SUBTRACT 1 FROM WT-DT-HH
005290     END-IF.
005300     MOVE WT-DATETIME-WORK TO WT-HOUR-SUB-OUTPUT.
005310 1920-EXIT.
005320     EXIT.
005330
005340 1921-SUBTRACT-ONE-DAY SECTION.
005350 1921-START.
005360     IF WT-DT-DD = 1
005370         SUBTRACT 1 FROM WT-DT-MM
005380         IF WT-DT-MM = 0
005390             MOVE 12 TO WT-DT-MM
005400             SUBTRACT 1 FROM WT-DT-YYYY
005410         END-IF
005420         PERFORM 1912-DAYS-IN-MONTH THRU 1912-EXIT
005430         MOVE WT-DAYS-THIS-MONTH TO WT-DT-DD
005440     ELSE
005450         SUBTRACT 1 FROM WT-DT-DD
005460     END-IF.
005470 1921-EXIT.
005480     EXIT.
005490
005500 1912-DAYS-IN-MONTH SECTION.
005510 1912-START.
005520     MOVE WT-MONTH-DAYS (WT-DT-MM) TO WT-DAYS-THIS-MONTH.
005530     IF WT-DT-MM = 2
005540         PERFORM 1913-CHECK-LEAP-YEAR THRU 1913-EXIT
005550     END-IF.
005560 1912-EXIT.
005570     EXIT.
005580
005590*----------------------------------------------------------------*
005600* 1913-CHECK-LEAP-YEAR -- STANDARD DIV-4 / DIV-100 / DIV-400
005610* TEST.  REVIEWED 11/30/1998 KPB FOR Y2K; NO CHANGE REQUIRED.
005620*----------------------------------------------------------------*
005630 1913-CHECK-LEAP-YEAR SECTION.
005640 1913-START.
005650     DIVIDE WT-DT-YYYY BY 4 GIVING WT-LEAP-QUOT
005660         REMAINDER WT-LEAP-REM.
005670     IF WT-LEAP-REM = ZERO
005680         DIVIDE WT-DT-YYYY BY 100 GIVING WT-LEAP-QUOT
005690             REMAINDER WT-LEAP-REM
005700         IF WT-LEAP-REM NOT = ZERO
005710             MOVE 29 TO WT-DAYS-THIS-MONTH
005720         ELSE
005730             DIVIDE WT-DT-YYYY BY 400 GIVING WT-LEAP-QUOT
005740                 REMAINDER WT-LEAP-REM
005750             IF WT-LEAP-REM = ZERO
005760                 MOVE 29 TO WT-DAYS-THIS-MONTH
005770             END-IF
005780         END-IF
005790     END-IF.
005800 1913-EXIT.
005810     EXIT.
005820
005830*----------------------------------------------------------------*
005840* 2700-SORT-TABLE -- A PLAIN BUBBLE SORT ON THE HOUR-SLOT TABLE,
005850* ASCENDING HOUR AND, WITHIN AN HOUR, ASCENDING ROUTING SEQUENCE
005860* (RULE R9).  THE TABLE NEVER HOLDS MORE THAN A HANDFUL OF
005870* ENTRIES PER ORDER SO A NESTED SCAN IS CHEAP ENOUGH HERE.
005880*----------------------------------------------------------------*
005890 2700-SORT-TABLE SECTION.
005900 2700-START.
005910     PERFORM 2710-OUTER-PASS THRU 2710-EXIT
005920         VARYING WT-SRT-I FROM 1 BY 1
005930         UNTIL WT-SRT-I >= WT-BCK-COUNT.
005940 2700-EXIT.
005950     EXIT.
005960
005970 2710-OUTER-PASS.
005980     PERFORM 2720-INNER-PASS THRU 2720-EXIT
005990         VARYING WT-SRT-J FROM 1 BY 1
006000         UNTIL WT-SRT-J > WT-BCK-COUNT - WT-SRT-I.
006010 2710-EXIT.
006020     EXIT.
006030
006040 2720-INNER-PASS.
006050     COMPUTE WT-SRT-K = WT-SRT-J + 1.
006060     IF WT-BCK-HOUR (WT-SRT-J) > WT-BCK-HOUR (WT-SRT-K)
006070         OR (WT-BCK-HOUR  (WT-SRT-J) = WT-BCK-HOUR  (WT-SRT-K)
006080         AND WT-BCK-OPSEQ (WT-SRT-J) > WT-BCK-OPSEQ (WT-SRT-K))
006090         PERFORM 2730-SWAP-ENTRIES THRU 2730-EXIT
006100     END-IF.
006110 2720-EXIT.
006120     EXIT.
006130
006140 2730-SWAP-ENTRIES.
006150     MOVE WT-BCK-HOUR   (WT-SRT-J) TO WT-SWP-HOUR.
006160     MOVE WT-BCK-OPSEQ  (WT-SRT-J) TO WT-SWP-OPSEQ.
006170     MOVE WT-BCK-OPNAME (WT-SRT-J) TO WT-SWP-OPNAME.
006180     MOVE WT-BCK-SHIFT  (WT-SRT-J) TO WT-SWP-SHIFT.
006190     MOVE WT-BCK-QTY    (WT-SRT-J) TO WT-SWP-QTY.
006200
006210     MOVE WT-BCK-HOUR   (WT-SRT-K) TO WT-BCK-HOUR   (WT-SRT-J).
006220     MOVE WT-BCK-OPSEQ  (WT-SRT-K) TO WT-BCK-OPSEQ  (WT-SRT-J).
006230     MOVE WT-BCK-OPNAME (WT-SRT-K) TO WT-BCK-OPNAME (WT-SRT-J).
006240     MOVE WT-BCK-SHIFT  (WT-SRT-K) TO WT-BCK-SHIFT  (WT-SRT-J).
006250     MOVE WT-BCK-QTY    (WT-SRT-K) TO WT-BCK-QTY    (WT-SRT-J).
006260
006270     MOVE WT-SWP-HOUR   TO WT-BCK-HOUR   (WT-SRT-K).
006280     MOVE WT-SWP-OPSEQ  TO WT-BCK-OPSEQ  (WT-SRT-K).
006290     MOVE WT-SWP-OPNAME TO WT-BCK-OPNAME (WT-SRT-K).
006300     MOVE WT-SWP-SHIFT  TO WT-BCK-SHIFT  (WT-SRT-K).
006310     MOVE WT-SWP-QTY    TO WT-BCK-QTY    (WT-SRT-K).
006320 2730-EXIT.
006330     EXIT.
006340
006350*----------------------------------------------------------------*
006360* 2800-WRITE-CSV-DETAIL -- ONE SEMICOLON-DELIMITED ROW PER HOUR
006370* SLOT, IN THE SAME STYLE THE CUTLIST EXPORT RUN USED FOR ITS
006380* OPERATION/SHIFT ROWS.
006390*----------------------------------------------------------------*
006400 2800-WRITE-CSV-DETAIL SECTION.
006410 2800-START.
006420     MOVE WT-ORD-ID                    TO CSV-ORDID.
006430     MOVE WT-BCK-OPNAME (WT-PRT-IDX)   TO CSV-OPNAME.
006440     MOVE WT-BCK-HOUR   (WT-PRT-IDX)   TO CSV-HOUR.
006450     MOVE WT-BCK-SHIFT  (WT-PRT-IDX)   TO CSV-SHIFT.
006460     MOVE WT-BCK-QTY    (WT-PRT-IDX)   TO CSV-QTY.
006470     MOVE ";" TO CSV-PTO1 CSV-PTO2 CSV-PTO3 CSV-PTO4 CSV-PTO5.
006480     WRITE CSV-REC.
006490 2800-EXIT.
006500     EXIT.
006510
006520*----------------------------------------------------------------*
006530* 2900-WRITE-CSV-TOTAL -- ORDER TOTAL ROW.  NAMES THE SHORT
006540* OPERATION WHEN THE CHAIN COULD NOT BACK ALL THE WAY OFF THE
006550* DUE DATE WITHOUT RUNNING INTO THE ORDER START (RULE R9).
006560*----------------------------------------------------------------*
006570 2900-WRITE-CSV-TOTAL SECTION.
006580 2900-START.
006590     MOVE WT-ORD-ID        TO CSVT-ORDID.
006600     MOVE "ORDER TOTAL " TO CSVT-LABEL.
006610     MOVE WT-LAST-OP-ALLOC TO CSVT-QTY.
006620     IF WT-UNDER-OPNAME = SPACES
006630         MOVE "ON TIME                " TO CSVT-FLAG
006640     ELSE
006650         MOVE SPACES TO CSVT-FLAG
006660         STRING "SHORT: " DELIMITED BY SIZE
006670                WT-UNDER-OPNAME DELIMITED BY SPACE
006680                INTO CSVT-FLAG
006690     END-IF.
006700     MOVE ";" TO CSVT-PTO1 CSVT-PTO2 CSVT-PTO3 CSVT-PTO4.
006710     WRITE CSV-TOT-REC.
006720 2900-EXIT.
006730     EXIT.
006740
006750*----------------------------------------------------------------*
006760* 8000-FINALIZE -- WRITES THE GRAND TOTAL ROW AND CLOSES FILES.
006770*----------------------------------------------------------------*
006780 8000-FINALIZE SECTION.
006790 8000-START.
006800     MOVE 999999           TO CSVT-ORDID.
006810     MOVE "GRAND TOTAL " TO CSVT-LABEL.
006820     MOVE WT-TOT-ALLOCATED  TO CSVT-QTY.
006830     MOVE SPACES TO CSVT-FLAG.
006840     MOVE WT-TOT-SHORT TO WT-TOT-SHORT-ED.
006850     STRING "ORDERS SHORT: "  DELIMITED BY SIZE
006860            WT-TOT-SHORT-ED   DELIMITED BY SIZE
006870            INTO CSVT-FLAG.
006880     MOVE ";" TO CSVT-PTO1 CSVT-PTO2 CSVT-PTO3 CSVT-PTO4.
006890     WRITE CSV-TOT-REC.
006900     CLOSE BCK-SORTED REPORT-FILE.
006910 8000-EXIT.
006920     EXIT.
